000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  INVBCH0                                    *
000400*                                                                *
000500* DESCRIPCION:  REGISTRO DE CONTROL DE LOTE (BATCH) DE IMPORT-   *
000600*               ACION DEL INVENTARIO.                           *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 150 POSICIONES.                          *
001100*           PREFIJO  : BCH0.                                    *
001200*                                                                *
001300******************************************************************
001400       05  REG-INVBCH0.
001500           10 BCH0-BATCH-ID                   PIC 9(06).
001600           10 BCH0-NOMBRE-ARCHIVO              PIC X(60).
001700           10 BCH0-CHECKSUM                   PIC X(64).
001800           10 BCH0-FILAS-TOTAL                 PIC 9(07).
001900           10 BCH0-FILAS-IMPORTADAS            PIC 9(07).
002000           10 BCH0-FLAG-PROCESADO              PIC X(01).
002100              88 BCH0-88-PROCESADO                   VALUE 'Y'.
002200              88 BCH0-88-PENDIENTE                   VALUE 'N'.
002300           10 FILLER                          PIC X(05).
