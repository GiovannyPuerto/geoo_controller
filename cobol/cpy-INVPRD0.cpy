000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  INVPRD0                                    *
000400*                                                                *
000500* DESCRIPCION:  MAESTRO DE PRODUCTOS DEL INVENTARIO, GENERADO    *
000600*               POR LA CARGA BASE Y ACTUALIZADO POR LOS POSTEOS. *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 120 POSICIONES.                          *
001100*           PREFIJO  : PRD0.                                    *
001200*                                                                *
001300******************************************************************
001400       05  REG-INVPRD0.
001500           10 PRD0-CODIGO-PRODUCTO            PIC X(20).
001600           10 PRD0-DESCRIPCION                PIC X(40).
001700           10 PRD0-GRUPO                      PIC X(20).
001800           10 PRD0-SALDO-INICIAL              PIC S9(12)V9(3).
001900           10 PRD0-COSTO-UNIT-INICIAL          PIC S9(08)V9(2).
002000           10 FILLER                          PIC X(15).
