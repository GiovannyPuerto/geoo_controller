000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  INVPRM0                                    *
000400*                                                                *
000500* DESCRIPCION:  AREA DE ENLACE (LINKAGE) ENTRE EL CONTROLADOR    *
000600*               DE LOTE INVC0030 Y LAS SUBRUTINAS DE CARGA       *
000700*               INVB0010 (BASE) Y INVU0020 (MOVIMIENTOS).       *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 100 POSICIONES.                          *
001200*           PREFIJO  : PRM0.                                    *
001300*                                                                *
001400******************************************************************
001500       05  NEINVPRM0.
001600           10 PRM0-BATCH-ID                   PIC 9(06).
001700           10 PRM0-TIPO-ARCHIVO               PIC X(01).
001800              88 PRM0-88-ES-BASE                    VALUE 'B'.
001900              88 PRM0-88-ES-MOVIMIENTO               VALUE 'U'.
002000           10 PRM0-NOMBRE-ARCHIVO              PIC X(60).
002100           10 PRM0-FILAS-LEIDAS               PIC 9(07).
002200           10 PRM0-FILAS-CREADAS              PIC 9(07).
002300           10 PRM0-FILAS-DUPLICADAS            PIC 9(07).
002400           10 PRM0-COD-RETORNO                PIC X(02).
002500              88 PRM0-88-OK                         VALUE '00'.
002600              88 PRM0-88-ERROR                       VALUE '99'.
002700           10 FILLER                          PIC X(10).
