000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  INVPRM1                                    *
000400*                                                                *
000500* DESCRIPCION:  AREA DE ENLACE (LINKAGE) DEL RESUMEN MENSUAL     *
000600*               POR ALMACEN (INVM0040 - U4).  TK-10344 CAMBIO    *
000700*               EL FILTRO DE UN LITERAL COMPILADO A ESTE         *
000800*               PARAMETRO.                                      *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 30 POSICIONES.                           *
001200*           PREFIJO  : PRM1.                                    *
001300*                                                                *
001400******************************************************************
001500       05  NEINVPRM1.
001600           10 PRM1-ALMACEN-FILTRO             PIC X(20).
001700           10 PRM1-FILTRAR-ALMACEN            PIC X(01).
001800              88 PRM1-88-FILTRAR-ALMACEN            VALUE 'S'.
001900              88 PRM1-88-NO-FILTRAR                  VALUE 'N'.
002000           10 PRM1-COD-RETORNO                PIC X(02).
002100              88 PRM1-88-OK                         VALUE '00'.
002200              88 PRM1-88-ERROR                       VALUE '99'.
002300           10 FILLER                          PIC X(07).
