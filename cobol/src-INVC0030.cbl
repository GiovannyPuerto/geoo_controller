000010******************************************************************
000020* PROGRAM NAME:    INVC0030.                                     *
000030* ORIGINAL AUTHOR: M. IBARRA.                                    *
000040*                                                                *
000050* MAINTENANCE LOG                                                *
000060* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
000070* ---------- ------------  --------------------------------------*
000080* 28/03/1988 M. IBARRA     VERSION INICIAL - CONTROLADOR DE LOTE.*
000090* 09/11/1990 H.FERREYRA    AGREGA VALIDACION BASE/ACTUALIZACION. *
000100* 22/05/1993 H.FERREYRA    CHECKSUM POR ARCHIVO, ORDEN INDEPTE.  *
000110* 14/02/1996 S.ROMERO      REIMPORTACION POR CHECKSUM REPETIDO.  *
000120* 17/09/1998 S.ROMERO      REV. Y2K - FECHA DE LOTE A 4 DIGITOS. *
000130* 09/02/1999 S.ROMERO      REV. Y2K - CIERRE PRUEBAS MILENIO.    *
000140* 03/06/2003 D.ACOSTA      TK-10288 RQ RECHAZO LOTE SIN IMPORTE. *
000150* 21/11/2007 D.ACOSTA      TK-10599 RQ UPSI-0 MODO REPROCESO.    *
000160******************************************************************
000170*                                                                *
000180*          I D E N T I F I C A T I O N  D I V I S I O N          *
000190*                                                                *
000200******************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.  INVC0030.
000230 AUTHOR. M. IBARRA.
000240 INSTALLATION. DIRECCION DE SISTEMAS - CONTROL DE INVENTARIO.
000250 DATE-WRITTEN. 28/03/1988.
000260 DATE-COMPILED. 21/11/2007.
000270 SECURITY. CONFIDENCIAL.
000280******************************************************************
000290*                                                                *
000300*             E N V I R O N M E N T   D I V I S I O N            *
000310*                                                                *
000320******************************************************************
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM
000370     CLASS CLASE-NUMERICA IS "0" THRU "9"
000380     UPSI-0 ES-REPROCESO.
000390 INPUT-OUTPUT SECTION.
000400******************************************************************
000410*              ARCHIVOS INTERVINIENTES EN EL PROCESO             *
000420******************************************************************
000430 FILE-CONTROL.
000440     SELECT INVBASE      ASSIGN       TO INVBASE
000450                         FILE STATUS  IS WS-FS-BASE.
000460     SELECT INVMVT       ASSIGN       TO INVMVT
000470                         FILE STATUS  IS WS-FS-MVT.
000480     SELECT INVMOV       ASSIGN       TO INVMOV
000490                         FILE STATUS  IS WS-FS-MOV.
000500     SELECT INVBCH       ASSIGN       TO INVBCH
000510                         FILE STATUS  IS WS-FS-BCH.
000520******************************************************************
000530*                                                                *
000540*                      D A T A   D I V I S I O N                 *
000550*                                                                *
000560******************************************************************
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  INVBASE
000600     RECORDING MODE IS F
000610     RECORD CONTAINS 180 CHARACTERS.
000620 01  REG-INVBASE.
000630      COPY INVBAS0.
000640 FD  INVMVT
000650     RECORDING MODE IS F
000660     RECORD CONTAINS 230 CHARACTERS.
000670 01  REG-INVMVT.
000680      COPY INVMVT0.
000690 FD  INVMOV
000700     RECORDING MODE IS F
000710     RECORD CONTAINS 200 CHARACTERS.
000720 01  REG-INVMOV.
000730      COPY INVMOV0.
000740 FD  INVBCH
000750     RECORDING MODE IS F
000760     RECORD CONTAINS 150 CHARACTERS.
000770 01  REG-INVBCH.
000780      COPY INVBCH0.
000790 WORKING-STORAGE SECTION.
000800******************************************************************
000810*        CONTADORES INDEPENDIENTES - DIGITO VERIFICADOR           *
000820******************************************************************
000830 77  WS-CHK-SUBINDICE                    PIC 9(02) COMP.
000840 77  WS-PAR-IX1                          PIC 9(02) COMP.
000850 77  WS-PAR-IX2                          PIC 9(02) COMP.
000860******************************************************************
000870*                     DEFINICION DE SWITCHES                    *
000880******************************************************************
000890 01  SW-SWITCHES.
000900     05 SW-HAY-BASE                    PIC X(01) VALUE 'N'.
000910        88 SI-HAY-BASE                       VALUE 'S'.
000920     05 SW-HAY-UPDATE                   PIC X(01) VALUE 'N'.
000930        88 SI-HAY-UPDATE                     VALUE 'S'.
000940     05 SW-BASE-YA-EXISTE               PIC X(01) VALUE 'N'.
000950        88 SI-BASE-YA-EXISTE                 VALUE 'S'.
000960     05 SW-LOTE-REPETIDO                PIC X(01) VALUE 'N'.
000970        88 SI-LOTE-REPETIDO                  VALUE 'S'.
000980     05 SW-FIN-LOTES                    PIC X(01) VALUE 'N'.
000990        88 SI-FIN-LOTES                      VALUE 'S'.
001000     05 SW-FIN-MOV                      PIC X(01) VALUE 'N'.
001010        88 SI-FIN-MOV                        VALUE 'S'.
001020     05 SW-ERROR-FATAL                  PIC X(01) VALUE 'N'.
001030        88 SI-ERROR-FATAL                    VALUE 'S'.
001040     05 SW-FILE-STATUS.
001050        10 WS-FS-BASE                  PIC X(02) VALUE SPACE.
001060           88 FS-BASE-88-OK                    VALUE '00'.
001070           88 FS-BASE-88-NOTFOUND              VALUE '35'.
001080        10 WS-FS-MVT                   PIC X(02) VALUE SPACE.
001090           88 FS-MVT-88-OK                     VALUE '00'.
001100           88 FS-MVT-88-NOTFOUND               VALUE '35'.
001110        10 WS-FS-MOV                   PIC X(02) VALUE SPACE.
001120           88 FS-MOV-88-OK                     VALUE '00'.
001130           88 FS-MOV-88-NOTFOUND               VALUE '35'.
001140        10 WS-FS-BCH                   PIC X(02) VALUE SPACE.
001150           88 FS-BCH-88-OK                     VALUE '00'.
001160           88 FS-BCH-88-NOTFOUND               VALUE '35'.
001170******************************************************************
001180*                    DEFINICION DE CONSTANTES                    *
001190******************************************************************
001200 01  CT-CONSTANTES.
001210     05 CT-1                           PIC 9(01) VALUE 1.
001220     05 CT-SUB-INVB0010                 PIC X(08) VALUE 'INVB0010'.
001230     05 CT-SUB-INVU0020                 PIC X(08) VALUE 'INVU0020'.
001240     05 CT-DIGITOS                      PIC X(10) VALUE '0123456789'.
001250******************************************************************
001260*                    DEFINICION DE CONTADORES                    *
001270******************************************************************
001280 01  CN-CONTADORES.
001290     05 CN-FILAS-TOTAL                  PIC 9(07) COMP-3 VALUE 0.
001300     05 CN-FILAS-IMPORTADAS             PIC 9(07) COMP-3 VALUE 0.
001310     05 CN-LOTE-NUEVO                   PIC 9(06) COMP-3 VALUE 0.
001320 01  CN-CONTADORES-DISPLAY REDEFINES CN-CONTADORES.
001330     05 CNX-FILAS-TOTAL                 PIC 9(07).
001340     05 CNX-FILAS-IMPORTADAS            PIC 9(07).
001350     05 CNX-LOTE-NUEVO                  PIC 9(06).
001360******************************************************************
001370*              TABLA DE LOTES (INVBCH) EN MEMORIA               *
001380******************************************************************
001390 01  WS-TABLA-LOTES.
001400     05 WS-LOTES-CANT                  PIC 9(04) COMP VALUE 0.
001410     05 WS-LOTE-ENTRY OCCURS 1 TO 500 TIMES
001420                      DEPENDING ON WS-LOTES-CANT
001430                      INDEXED BY IX-LOTE.
001440        10 WTL-BATCH-ID                  PIC 9(06).
001450        10 WTL-NOMBRE-ARCHIVO            PIC X(60).
001460        10 WTL-CHECKSUM                  PIC X(64).
001470        10 WTL-FILAS-TOTAL               PIC 9(07).
001480        10 WTL-FILAS-IMPORTADAS          PIC 9(07).
001490        10 WTL-FLAG-PROCESADO            PIC X(01).
001500 01  WS-LOTE-BORRAR                     PIC 9(04) COMP VALUE 0.
001510******************************************************************
001520*      TABLA DE MOVIMIENTOS VIGENTES EN MEMORIA (R3.2 - SE        *
001530*      RECONSTRUYE INVMOV OMITIENDO EL LOTE REEMPLAZADO)          *
001540******************************************************************
001550 01  WS-TABLA-MOV-VIGENTES.
001560     05 WS-MOVVIG-CANT                 PIC 9(06) COMP VALUE 0.
001570     05 WS-MOVVIG-ENTRY OCCURS 1 TO 20000 TIMES
001580                        DEPENDING ON WS-MOVVIG-CANT
001590                        INDEXED BY IX-MOVVIG.
001600        10 WTMV-REGISTRO                PIC X(200).
001610******************************************************************
001620*            TABLA PARA ORDENAR CHECKSUMS POR ARCHIVO           *
001630*                      (R3.1 - ORDEN INDEPENDIENTE)              *
001640******************************************************************
001650 01  WS-TABLA-CHECKSUMS.
001660     05 WS-CHK-CANT                    PIC 9(02) COMP VALUE 0.
001670     05 WS-CHK-ENTRY OCCURS 1 TO 2 TIMES
001680                     DEPENDING ON WS-CHK-CANT
001690                     INDEXED BY IX-CHK.
001700        10 WTC-VALOR                     PIC 9(18).
001710 01  WS-VARIABLE-AUX-REDEF REDEFINES WS-TABLA-CHECKSUMS.
001720     05 FILLER                          PIC 9(02) COMP.
001730     05 WS-CHK-SWAP                     PIC 9(18).
001740******************************************************************
001750*                    AREAS DE TRABAJO VARIAS                     *
001760******************************************************************
001770 01  WS-VARIABLES.
001780     05 WS-CHK-BASE                     PIC 9(18) COMP-3 VALUE 0.
001790     05 WS-CHK-UPDATE                   PIC 9(18) COMP-3 VALUE 0.
001800     05 WS-CHK-COMBINADO-TXT            PIC X(36) VALUE SPACES.
001810 05  WS-CHK-COMBINADO-TAB REDEFINES WS-CHK-COMBINADO-TXT.
001820     10 WS-CHK-CARACTER                 PIC X(01) OCCURS 36 TIMES.
001830     05 WS-CHK-FINAL                    PIC 9(18) COMP-3 VALUE 0.
001840     05 WS-CHK-UNA-POSICION             PIC X(01).
001850     05 WS-CHK-DIGITO-NUM               PIC 9(01).
001860     05 WS-INDICADOR-DIGITO             PIC 9(02) COMP.
001870     05 WS-NOMBRE-ARCHIVOS               PIC X(60) VALUE SPACES.
001880     05 FILLER                          PIC X(13).
001890******************************************************************
001900*                                                                *
001910*              L I N K A G E   D E   L L A M A D A               *
001920*                                                                *
001930******************************************************************
001940 01  WS-PARAMETROS-SUB.
001950      COPY INVPRM0.
001960******************************************************************
001970*                                                                *
001980*              P R O C E D U R E   D I V I S I O N              *
001990*                                                                *
002000******************************************************************
002010 PROCEDURE DIVISION.
002020******************************************************************
002030*                        0000-MAINLINE                          *
002040******************************************************************
002050 0000-MAINLINE.
002060*-----------------------------------------------------------------
002070     PERFORM 1000-INICIO
002080        THRU 1000-INICIO-EXIT
002090
002100     IF NOT SI-ERROR-FATAL
002110        PERFORM 2000-PROCESO
002120           THRU 2000-PROCESO-EXIT
002130     END-IF
002140
002150     PERFORM 3000-FINAL
002160        THRU 3000-FINAL-EXIT
002170
002180     STOP RUN
002190     .
002200******************************************************************
002210*                          1000-INICIO                          *
002220******************************************************************
002230 1000-INICIO.
002240*-----------------------------------------------------------------
002250     PERFORM 1100-DETECTAR-ARCHIVOS
002260        THRU 1100-DETECTAR-ARCHIVOS-EXIT
002270
002280     PERFORM 1200-CARGAR-LOTES
002290        THRU 1200-CARGAR-LOTES-EXIT
002300
002310     PERFORM 1300-VALIDAR-COMBINACION
002320        THRU 1300-VALIDAR-COMBINACION-EXIT
002330     .
002340 1000-INICIO-EXIT.
002350     EXIT.
002360******************************************************************
002370*     1100-DETECTAR-ARCHIVOS (EXISTENCIA DE EXTRACTOS)           *
002380******************************************************************
002390 1100-DETECTAR-ARCHIVOS.
002400*-----------------------------------------------------------------
002410     OPEN INPUT INVBASE
002420     IF FS-BASE-88-OK
002430        SET SI-HAY-BASE TO TRUE
002440        CLOSE INVBASE
002450     END-IF
002460
002470     OPEN INPUT INVMVT
002480     IF FS-MVT-88-OK
002490        SET SI-HAY-UPDATE TO TRUE
002500        CLOSE INVMVT
002510     END-IF
002520     .
002530 1100-DETECTAR-ARCHIVOS-EXIT.
002540     EXIT.
002550******************************************************************
002560*       1200-CARGAR-LOTES (LOTES YA REGISTRADOS EN INVBCH)       *
002570******************************************************************
002580 1200-CARGAR-LOTES.
002590*-----------------------------------------------------------------
002600     OPEN INPUT INVBCH
002610     IF NOT FS-BCH-88-OK
002620        GO TO 1200-CARGAR-LOTES-EXIT
002630     END-IF
002640
002650     PERFORM 1210-LEER-LOTE
002660        THRU 1210-LEER-LOTE-EXIT
002670
002680     PERFORM 1220-ACUMULAR-LOTE
002690        THRU 1220-ACUMULAR-LOTE-EXIT
002700        UNTIL SI-FIN-LOTES
002710
002720     CLOSE INVBCH
002730     .
002740 1200-CARGAR-LOTES-EXIT.
002750     EXIT.
002760******************************************************************
002770*                        1210-LEER-LOTE                         *
002780******************************************************************
002790 1210-LEER-LOTE.
002800*-----------------------------------------------------------------
002810     READ INVBCH
002820          AT END
002830          MOVE 'S' TO SW-FIN-LOTES
002840     END-READ
002850     .
002860 1210-LEER-LOTE-EXIT.
002870     EXIT.
002880******************************************************************
002890*                      1220-ACUMULAR-LOTE                       *
002900******************************************************************
002910 1220-ACUMULAR-LOTE.
002920*-----------------------------------------------------------------
002930     ADD CT-1 TO WS-LOTES-CANT
002940     SET IX-LOTE TO WS-LOTES-CANT
002950     MOVE BCH0-BATCH-ID         TO WTL-BATCH-ID (IX-LOTE)
002960     MOVE BCH0-NOMBRE-ARCHIVO   TO WTL-NOMBRE-ARCHIVO (IX-LOTE)
002970     MOVE BCH0-CHECKSUM         TO WTL-CHECKSUM (IX-LOTE)
002980     MOVE BCH0-FILAS-TOTAL      TO WTL-FILAS-TOTAL (IX-LOTE)
002990     MOVE BCH0-FILAS-IMPORTADAS TO WTL-FILAS-IMPORTADAS (IX-LOTE)
003000     MOVE BCH0-FLAG-PROCESADO   TO WTL-FLAG-PROCESADO (IX-LOTE)
003010     IF BCH0-BATCH-ID > CN-LOTE-NUEVO
003020        MOVE BCH0-BATCH-ID TO CN-LOTE-NUEVO
003030     END-IF
003040
003050     PERFORM 1210-LEER-LOTE
003060        THRU 1210-LEER-LOTE-EXIT
003070     .
003080 1220-ACUMULAR-LOTE-EXIT.
003090     EXIT.
003100******************************************************************
003110*   1300-VALIDAR-COMBINACION (RECHAZOS DEL PASO 1 DEL FLUJO)     *
003120******************************************************************
003130 1300-VALIDAR-COMBINACION.
003140*-----------------------------------------------------------------
003150     ADD CT-1 TO CN-LOTE-NUEVO
003160
003170     IF WS-LOTES-CANT > ZERO
003180        SET SI-BASE-YA-EXISTE TO TRUE
003190     END-IF
003200
003210     IF NOT SI-HAY-BASE AND NOT SI-HAY-UPDATE
003220        DISPLAY 'INVC0030 - NO SE RECIBIO NINGUN ARCHIVO.'
003230        SET SI-ERROR-FATAL TO TRUE
003240     END-IF
003250
003260     IF SI-HAY-BASE AND SI-BASE-YA-EXISTE
003270        DISPLAY 'INVC0030 - YA EXISTE BASE PARA EL INVENTARIO.'
003280        SET SI-ERROR-FATAL TO TRUE
003290     END-IF
003300
003310     IF SI-HAY-UPDATE AND NOT SI-HAY-BASE AND NOT SI-BASE-YA-EXISTE
003320        DISPLAY 'INVC0030 - NO HAY BASE PARA ACTUALIZAR.'
003330        SET SI-ERROR-FATAL TO TRUE
003340     END-IF
003350     .
003360 1300-VALIDAR-COMBINACION-EXIT.
003370     EXIT.
003380******************************************************************
003390*                          2000-PROCESO                         *
003400******************************************************************
003410 2000-PROCESO.
003420*-----------------------------------------------------------------
003430     PERFORM 2100-CALCULAR-CHECKSUMS
003440        THRU 2100-CALCULAR-CHECKSUMS-EXIT
003450
003460     PERFORM 2200-BUSCAR-LOTE-REPETIDO
003470        THRU 2200-BUSCAR-LOTE-REPETIDO-EXIT
003480
003490     IF SI-HAY-BASE
003500        PERFORM 2300-LLAMAR-CARGA-BASE
003510           THRU 2300-LLAMAR-CARGA-BASE-EXIT
003520     ELSE
003530        IF SI-LOTE-REPETIDO
003540           PERFORM 2350-BORRAR-MOVIMIENTOS-LOTE
003550              THRU 2350-BORRAR-MOVIMIENTOS-LOTE-EXIT
003560        END-IF
003570     END-IF
003580
003590     IF SI-HAY-UPDATE
003600        PERFORM 2400-LLAMAR-POSTEO-MOVIMIENTOS
003610           THRU 2400-LLAMAR-POSTEO-MOVIMIENTOS-EXIT
003620     END-IF
003630
003640     IF CN-FILAS-IMPORTADAS EQUAL ZERO
003650        DISPLAY 'INVC0030 - NO SE IMPORTO NINGUN REGISTRO VALIDO.'
003660        SET SI-ERROR-FATAL TO TRUE
003670     END-IF
003680     .
003690 2000-PROCESO-EXIT.
003700     EXIT.
003710******************************************************************
003720*   2100-CALCULAR-CHECKSUMS (R3.1 - SUMA POR ARCHIVO Y LOTES)    *
003730******************************************************************
003740 2100-CALCULAR-CHECKSUMS.
003750*-----------------------------------------------------------------
003760     IF SI-HAY-BASE
003770        PERFORM 2110-CHECKSUM-BASE
003780           THRU 2110-CHECKSUM-BASE-EXIT
003790        ADD CT-1 TO WS-CHK-CANT
003800        SET IX-CHK TO WS-CHK-CANT
003810        MOVE WS-CHK-BASE TO WTC-VALOR (IX-CHK)
003820     END-IF
003830
003840     IF SI-HAY-UPDATE
003850        PERFORM 2130-CHECKSUM-UPDATE
003860           THRU 2130-CHECKSUM-UPDATE-EXIT
003870        ADD CT-1 TO WS-CHK-CANT
003880        SET IX-CHK TO WS-CHK-CANT
003890        MOVE WS-CHK-UPDATE TO WTC-VALOR (IX-CHK)
003900     END-IF
003910
003920     PERFORM 2150-ORDENAR-CHECKSUMS
003930        THRU 2150-ORDENAR-CHECKSUMS-EXIT
003940
003950     PERFORM 2170-COMBINAR-CHECKSUMS
003960        THRU 2170-COMBINAR-CHECKSUMS-EXIT
003970     .
003980 2100-CALCULAR-CHECKSUMS-EXIT.
003990     EXIT.
004000******************************************************************
004010*                      2110-CHECKSUM-BASE                       *
004020******************************************************************
004030 2110-CHECKSUM-BASE.
004040*-----------------------------------------------------------------
004050     MOVE 0 TO WS-CHK-BASE
004060     MOVE SPACES TO WS-NOMBRE-ARCHIVOS
004070     MOVE 'INVBASE'          TO WS-NOMBRE-ARCHIVOS (1:7)
004080
004090     OPEN INPUT INVBASE
004100     PERFORM 2111-LEER-BASE-CHK
004110        THRU 2111-LEER-BASE-CHK-EXIT
004120           UNTIL SI-FIN-LOTES
004130     CLOSE INVBASE
004140     MOVE 'N' TO SW-FIN-LOTES
004150     .
004160 2110-CHECKSUM-BASE-EXIT.
004170     EXIT.
004180******************************************************************
004190*                      2111-LEER-BASE-CHK                       *
004200******************************************************************
004210 2111-LEER-BASE-CHK.
004220*-----------------------------------------------------------------
004230     READ INVBASE
004240          AT END
004250          MOVE 'S' TO SW-FIN-LOTES
004260     NOT AT END
004270          ADD CT-1                 TO CN-FILAS-TOTAL
004280          ADD BAS0-CANTIDAD        TO WS-CHK-BASE
004290          ADD BAS0-VALOR-TOTAL     TO WS-CHK-BASE
004300          ADD BAS0-COSTO-UNITARIO  TO WS-CHK-BASE
004310     END-READ
004320     .
004330 2111-LEER-BASE-CHK-EXIT.
004340     EXIT.
004350******************************************************************
004360*                     2130-CHECKSUM-UPDATE                      *
004370******************************************************************
004380 2130-CHECKSUM-UPDATE.
004390*-----------------------------------------------------------------
004400     MOVE 0 TO WS-CHK-UPDATE
004410     IF WS-NOMBRE-ARCHIVOS EQUAL SPACES
004420        MOVE 'INVMVT'           TO WS-NOMBRE-ARCHIVOS (1:6)
004430     ELSE
004440        MOVE 'INVBASE+INVMVT'   TO WS-NOMBRE-ARCHIVOS (1:15)
004450     END-IF
004460
004470     OPEN INPUT INVMVT
004480     PERFORM 2131-LEER-MVT-CHK
004490        THRU 2131-LEER-MVT-CHK-EXIT
004500           UNTIL SI-FIN-MOV
004510     CLOSE INVMVT
004520     MOVE 'N' TO SW-FIN-MOV
004530     .
004540 2130-CHECKSUM-UPDATE-EXIT.
004550     EXIT.
004560******************************************************************
004570*                      2131-LEER-MVT-CHK                        *
004580******************************************************************
004590 2131-LEER-MVT-CHK.
004600*-----------------------------------------------------------------
004610     READ INVMVT
004620          AT END
004630          MOVE 'S' TO SW-FIN-MOV
004640     NOT AT END
004650          ADD CT-1                     TO CN-FILAS-TOTAL
004660          ADD MVT0-CANTIDAD-ENTRADA     TO WS-CHK-UPDATE
004670          ADD MVT0-CANTIDAD-SALIDA      TO WS-CHK-UPDATE
004680          ADD MVT0-VALOR-TOTAL          TO WS-CHK-UPDATE
004690     END-READ
004700     .
004710 2131-LEER-MVT-CHK-EXIT.
004720     EXIT.
004730******************************************************************
004740*   2150-ORDENAR-CHECKSUMS (BURBUJA - R3.1 ORDEN INDEPENDIENTE)  *
004750******************************************************************
004760 2150-ORDENAR-CHECKSUMS.
004770*-----------------------------------------------------------------
004780     IF WS-CHK-CANT < 2
004790        GO TO 2150-ORDENAR-CHECKSUMS-EXIT
004800     END-IF
004810
004820     PERFORM 2160-PASADA-BURBUJA
004830        THRU 2160-PASADA-BURBUJA-EXIT
004840        VARYING WS-PAR-IX1 FROM 1 BY 1
004850        UNTIL WS-PAR-IX1 > WS-CHK-CANT
004860     .
004870 2150-ORDENAR-CHECKSUMS-EXIT.
004880     EXIT.
004890******************************************************************
004900*                     2160-PASADA-BURBUJA                       *
004910******************************************************************
004920 2160-PASADA-BURBUJA.
004930*-----------------------------------------------------------------
004940     PERFORM 2165-COMPARAR-Y-PERMUTAR
004950        THRU 2165-COMPARAR-Y-PERMUTAR-EXIT
004960        VARYING WS-PAR-IX2 FROM 1 BY 1
004970        UNTIL WS-PAR-IX2 > WS-CHK-CANT - 1
004980     .
004990 2160-PASADA-BURBUJA-EXIT.
005000     EXIT.
005010******************************************************************
005020*                  2165-COMPARAR-Y-PERMUTAR                     *
005030******************************************************************
005040 2165-COMPARAR-Y-PERMUTAR.
005050*-----------------------------------------------------------------
005060     SET IX-CHK TO WS-PAR-IX2
005070     IF WTC-VALOR (WS-PAR-IX2) > WTC-VALOR (WS-PAR-IX2 + 1)
005080        MOVE WTC-VALOR (WS-PAR-IX2)     TO WS-CHK-SWAP
005090        MOVE WTC-VALOR (WS-PAR-IX2 + 1) TO WTC-VALOR (WS-PAR-IX2)
005100        MOVE WS-CHK-SWAP                TO WTC-VALOR (WS-PAR-IX2 + 1)
005110     END-IF
005120     .
005130 2165-COMPARAR-Y-PERMUTAR-EXIT.
005140     EXIT.
005150******************************************************************
005160*    2170-COMBINAR-CHECKSUMS (CONCATENA Y RE-SUMA LOS DIGITOS)   *
005170******************************************************************
005180 2170-COMBINAR-CHECKSUMS.
005190*-----------------------------------------------------------------
005200     MOVE SPACES TO WS-CHK-COMBINADO-TXT
005210     SET IX-CHK TO 1
005220     IF WS-CHK-CANT NOT < 1
005230        MOVE WTC-VALOR (1) TO WS-CHK-COMBINADO-TXT (1:18)
005240     END-IF
005250     IF WS-CHK-CANT > 1
005260        MOVE WTC-VALOR (2) TO WS-CHK-COMBINADO-TXT (19:18)
005270     END-IF
005280
005290     MOVE 0 TO WS-CHK-FINAL
005300     PERFORM 2180-SUMAR-DIGITO
005310        THRU 2180-SUMAR-DIGITO-EXIT
005320        VARYING WS-CHK-SUBINDICE FROM 1 BY 1
005330        UNTIL WS-CHK-SUBINDICE > 36
005340     .
005350 2170-COMBINAR-CHECKSUMS-EXIT.
005360     EXIT.
005370******************************************************************
005380*                     2180-SUMAR-DIGITO                         *
005390******************************************************************
005400 2180-SUMAR-DIGITO.
005410*-----------------------------------------------------------------
005420     MOVE WS-CHK-COMBINADO-TXT (WS-CHK-SUBINDICE:1)
005430          TO WS-CHK-UNA-POSICION
005440     IF WS-CHK-UNA-POSICION IS NUMERIC
005450        MOVE WS-CHK-UNA-POSICION TO WS-CHK-DIGITO-NUM
005460        COMPUTE WS-CHK-FINAL =
005470                (WS-CHK-FINAL * 10) + WS-CHK-DIGITO-NUM
005480     END-IF
005490     .
005500 2180-SUMAR-DIGITO-EXIT.
005510     EXIT.
005520******************************************************************
005530*   2200-BUSCAR-LOTE-REPETIDO (R3.2 - MISMO CHECKSUM PREVIO)     *
005540******************************************************************
005550 2200-BUSCAR-LOTE-REPETIDO.
005560*-----------------------------------------------------------------
005570     MOVE 0 TO WS-LOTE-BORRAR
005580     IF WS-LOTES-CANT EQUAL ZERO
005590        GO TO 2200-BUSCAR-LOTE-REPETIDO-EXIT
005600     END-IF
005610
005620     SET IX-LOTE TO 1
005630     SEARCH WS-LOTE-ENTRY
005640        AT END
005650           CONTINUE
005660        WHEN WTL-CHECKSUM (IX-LOTE) (1:18) EQUAL WS-CHK-FINAL
005670           SET SI-LOTE-REPETIDO TO TRUE
005680           SET WS-LOTE-BORRAR TO IX-LOTE
005690     END-SEARCH
005700     .
005710 2200-BUSCAR-LOTE-REPETIDO-EXIT.
005720     EXIT.
005730******************************************************************
005740*        2300-LLAMAR-CARGA-BASE (CALL A INVB0010 - U1)           *
005750******************************************************************
005760 2300-LLAMAR-CARGA-BASE.
005770*-----------------------------------------------------------------
005780     INITIALIZE WS-PARAMETROS-SUB
005790     MOVE CN-LOTE-NUEVO        TO PRM0-BATCH-ID
005800     SET PRM0-88-ES-BASE       TO TRUE
005810     MOVE WS-NOMBRE-ARCHIVOS   TO PRM0-NOMBRE-ARCHIVO
005820
005830     CALL CT-SUB-INVB0010 USING WS-PARAMETROS-SUB
005840
005850     IF NOT PRM0-88-OK
005860        DISPLAY 'INVC0030 - ERROR EN CARGA DE BASE.'
005870        SET SI-ERROR-FATAL TO TRUE
005880     END-IF
005890
005900     ADD PRM0-FILAS-LEIDAS    TO CN-FILAS-TOTAL
005910     ADD PRM0-FILAS-CREADAS   TO CN-FILAS-IMPORTADAS
005920     .
005930 2300-LLAMAR-CARGA-BASE-EXIT.
005940     EXIT.
005950******************************************************************
005960*  2350-BORRAR-MOVIMIENTOS-LOTE (R3.2 - REIMPORTACION UPDATE)    *
005970******************************************************************
005980 2350-BORRAR-MOVIMIENTOS-LOTE.
005990*-----------------------------------------------------------------
006000*    TK-10599 21/11/2007 D.ACOSTA - LA RECARGA DE UN LOTE DE UPDATE
006010*    (SIN EXTRACTO BASE) DEBE RECONSTRUIR INVMOV SIN LOS RENGLONES
006020*    DEL LOTE QUE SE ESTA REEMPLAZANDO.  SE LEE TODO A UNA TABLA Y
006030*    SE REESCRIBE EL ARCHIVO EN UNA SEGUNDA PASADA (FASE DE LECTURA
006040*    Y FASE DE ESCRITURA, NO SE PUEDE HACER A LA VEZ SOBRE UN
006050*    ARCHIVO SECUENCIAL).
006060     MOVE 0 TO WS-MOVVIG-CANT
006070     MOVE 'N' TO SW-FIN-MOV
006080
006090     OPEN INPUT INVMOV
006100     IF NOT FS-MOV-88-OK
006110        GO TO 2350-BORRAR-MOVIMIENTOS-LOTE-EXIT
006120     END-IF
006130
006140     PERFORM 2351-LEER-MOV-FILTRAR
006150        THRU 2351-LEER-MOV-FILTRAR-EXIT
006160        UNTIL SI-FIN-MOV
006170
006180     CLOSE INVMOV
006190
006200     OPEN OUTPUT INVMOV
006210
006220     PERFORM 2352-COPIAR-MOV-VIGENTE
006230        THRU 2352-COPIAR-MOV-VIGENTE-EXIT
006240        VARYING IX-MOVVIG FROM 1 BY 1
006250        UNTIL IX-MOVVIG > WS-MOVVIG-CANT
006260
006270     CLOSE INVMOV
006280     .
006290 2350-BORRAR-MOVIMIENTOS-LOTE-EXIT.
006300     EXIT.
006310******************************************************************
006320*         2351-LEER-MOV-FILTRAR (FASE 1 - LECTURA A TABLA)       *
006330*      (SE OMITEN LOS MOVIMIENTOS DEL LOTE A REEMPLAZAR)          *
006340******************************************************************
006350 2351-LEER-MOV-FILTRAR.
006360*-----------------------------------------------------------------
006370     READ INVMOV
006380          AT END
006390          MOVE 'S' TO SW-FIN-MOV
006400     NOT AT END
006410          SET IX-LOTE TO WS-LOTE-BORRAR
006420          IF MOV0-BATCH-ID NOT EQUAL WTL-BATCH-ID (WS-LOTE-BORRAR)
006430             ADD CT-1 TO WS-MOVVIG-CANT
006440             SET IX-MOVVIG TO WS-MOVVIG-CANT
006450             MOVE REG-INVMOV TO WTMV-REGISTRO (IX-MOVVIG)
006460          END-IF
006470     END-READ
006480     .
006490 2351-LEER-MOV-FILTRAR-EXIT.
006500     EXIT.
006510******************************************************************
006520*        2352-COPIAR-MOV-VIGENTE (FASE 2 - REESCRITURA)           *
006530******************************************************************
006540 2352-COPIAR-MOV-VIGENTE.
006550*-----------------------------------------------------------------
006560     MOVE WTMV-REGISTRO (IX-MOVVIG) TO REG-INVMOV
006570     WRITE REG-INVMOV
006580     .
006590 2352-COPIAR-MOV-VIGENTE-EXIT.
006600     EXIT.
006610******************************************************************
006620*   2400-LLAMAR-POSTEO-MOVIMIENTOS (CALL A INVU0020 - U2)        *
006630******************************************************************
006640 2400-LLAMAR-POSTEO-MOVIMIENTOS.
006650*-----------------------------------------------------------------
006660     INITIALIZE WS-PARAMETROS-SUB
006670     MOVE CN-LOTE-NUEVO        TO PRM0-BATCH-ID
006680     SET PRM0-88-ES-MOVIMIENTO TO TRUE
006690     MOVE WS-NOMBRE-ARCHIVOS   TO PRM0-NOMBRE-ARCHIVO
006700
006710     CALL CT-SUB-INVU0020 USING WS-PARAMETROS-SUB
006720
006730     IF NOT PRM0-88-OK
006740        DISPLAY 'INVC0030 - ERROR EN POSTEO DE MOVIMIENTOS.'
006750        SET SI-ERROR-FATAL TO TRUE
006760     END-IF
006770
006780     ADD PRM0-FILAS-CREADAS   TO CN-FILAS-IMPORTADAS
006790     .
006800 2400-LLAMAR-POSTEO-MOVIMIENTOS-EXIT.
006810     EXIT.
006820******************************************************************
006830*                          3000-FINAL                           *
006840******************************************************************
006850 3000-FINAL.
006860*-----------------------------------------------------------------
006870     IF NOT SI-ERROR-FATAL
006880        PERFORM 3100-GRABAR-LOTE
006890           THRU 3100-GRABAR-LOTE-EXIT
006900     END-IF
006910
006920     DISPLAY '***********************************************'
006930     DISPLAY 'INVC0030 - FILAS LEIDAS   : ' CNX-FILAS-TOTAL
006940     DISPLAY 'INVC0030 - FILAS IMPORTADAS: ' CNX-FILAS-IMPORTADAS
006950     DISPLAY 'INVC0030 - NUMERO DE LOTE  : ' CNX-LOTE-NUEVO
006960     DISPLAY '***********************************************'
006970     .
006980 3000-FINAL-EXIT.
006990     EXIT.
007000******************************************************************
007010*     3100-GRABAR-LOTE (REESCRIBE INVBCH SIN EL LOTE VIEJO)      *
007020******************************************************************
007030 3100-GRABAR-LOTE.
007040*-----------------------------------------------------------------
007050     OPEN OUTPUT INVBCH
007060
007070     PERFORM 3110-GRABAR-LOTE-VIGENTE
007080        THRU 3110-GRABAR-LOTE-VIGENTE-EXIT
007090        VARYING IX-LOTE FROM 1 BY 1
007100        UNTIL IX-LOTE > WS-LOTES-CANT
007110
007120     MOVE CN-LOTE-NUEVO       TO BCH0-BATCH-ID
007130     MOVE WS-NOMBRE-ARCHIVOS  TO BCH0-NOMBRE-ARCHIVO
007140     MOVE WS-CHK-FINAL        TO BCH0-CHECKSUM (1:18)
007150     MOVE CN-FILAS-TOTAL      TO BCH0-FILAS-TOTAL
007160     MOVE CN-FILAS-IMPORTADAS TO BCH0-FILAS-IMPORTADAS
007170     SET BCH0-88-PROCESADO    TO TRUE
007180     WRITE REG-INVBCH
007190
007200     CLOSE INVBCH
007210     .
007220 3100-GRABAR-LOTE-EXIT.
007230     EXIT.
007240******************************************************************
007250*                  3110-GRABAR-LOTE-VIGENTE                     *
007260******************************************************************
007270 3110-GRABAR-LOTE-VIGENTE.
007280*-----------------------------------------------------------------
007290     IF IX-LOTE EQUAL WS-LOTE-BORRAR
007300        GO TO 3110-GRABAR-LOTE-VIGENTE-EXIT
007310     END-IF
007320
007330     MOVE WTL-BATCH-ID (IX-LOTE)         TO BCH0-BATCH-ID
007340     MOVE WTL-NOMBRE-ARCHIVO (IX-LOTE)   TO BCH0-NOMBRE-ARCHIVO
007350     MOVE WTL-CHECKSUM (IX-LOTE)         TO BCH0-CHECKSUM
007360     MOVE WTL-FILAS-TOTAL (IX-LOTE)      TO BCH0-FILAS-TOTAL
007370     MOVE WTL-FILAS-IMPORTADAS (IX-LOTE) TO BCH0-FILAS-IMPORTADAS
007380     MOVE WTL-FLAG-PROCESADO (IX-LOTE)   TO BCH0-FLAG-PROCESADO
007390     WRITE REG-INVBCH
007400     .
007410 3110-GRABAR-LOTE-VIGENTE-EXIT.
007420     EXIT.
