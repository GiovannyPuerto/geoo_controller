000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  INVMOV0                                    *
000400*                                                                *
000500* DESCRIPCION:  MOVIMIENTO POSTEADO DEL INVENTARIO (SALDO DE     *
000600*               UN RENGLON DE ENTRADA/SALIDA YA VALIDADO).       *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 200 POSICIONES.                          *
001100*           PREFIJO  : MOV0.                                    *
001200*                                                                *
001300******************************************************************
001400       05  REG-INVMOV0.
001500           10 MOV0-BATCH-ID                   PIC 9(06).
001600           10 MOV0-CODIGO-PRODUCTO             PIC X(20).
001700           10 MOV0-ALMACEN                    PIC X(20).
001800           10 MOV0-FECHA-MOVIMIENTO            PIC X(10).
001900           10 MOV0-TIPO-DOCUMENTO              PIC X(02).
002000              88 MOV0-88-ES-ENTRADA                   VALUE 'EA'.
002100              88 MOV0-88-ES-ENTRADA-GF                VALUE 'GF'.
002200              88 MOV0-88-ES-SALIDA                    VALUE 'SA'.
002400           10 MOV0-NUMERO-DOCUMENTO            PIC X(18).
002500           10 MOV0-CANTIDAD                    PIC S9(15)V9(3).
002600           10 MOV0-COSTO-UNITARIO              PIC S9(16)V9(2).
002700           10 MOV0-VALOR-TOTAL                 PIC S9(18)V9(2).
002800           10 MOV0-CATEGORIA                   PIC X(20).
002900           10 MOV0-CANTIDAD-FINAL              PIC S9(15)V9(3).
003000           10 MOV0-CENTRO-COSTO                PIC X(20).
003100           10 FILLER                          PIC X(10).
