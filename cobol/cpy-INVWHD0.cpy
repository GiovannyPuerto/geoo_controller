000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  INVWHD0                                    *
000400*                                                                *
000500* DESCRIPCION:  DETALLE DE APERTURA POR ALMACEN, UNA LINEA POR   *
000600*               PRODUCTO-ALMACEN DISTINTO DE LA CARGA BASE.      *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 080 POSICIONES.                          *
001100*           PREFIJO  : WHD0.                                    *
001200*                                                                *
001300******************************************************************
001400       05  REG-INVWHD0.
001500           10 WHD0-CODIGO-PRODUCTO            PIC X(20).
001600           10 WHD0-ALMACEN                    PIC X(20).
001700           10 WHD0-CANTIDAD-INICIAL            PIC S9(12)V9(3).
001800           10 WHD0-VALOR-INICIAL               PIC S9(16)V9(2).
001900           10 FILLER                          PIC X(07).
