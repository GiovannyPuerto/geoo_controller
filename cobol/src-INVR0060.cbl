000010******************************************************************
000020* PROGRAM NAME:    INVR0060.                                     *
000030* ORIGINAL AUTHOR: D. ACOSTA.                                    *
000040*                                                                *
000050* MAINTENANCE LOG                                                *
000060* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
000070* ---------- ------------  --------------------------------------*
000080* 11/06/1993 D.ACOSTA      VERSION INICIAL - LISTADO DE ANALISIS.*
000090* 30/01/1997 D.ACOSTA      AGREGA TOTALES DE CONTROL (U6).       *
000100* 17/09/1998 D.ACOSTA      REV. Y2K - ENCABEZADO DE FECHA.       *
000110* 09/02/1999 D.ACOSTA      REV. Y2K - CIERRE PRUEBAS MILENIO.    *
000120* 19/04/2005 M.IBARRA      TK-10410 RQ TRUNCADO DE DESCRIPCION.  *
000130* 14/08/2008 D.ACOSTA      TK-10615 RQ AVISO SI EL ANALISIS NO   *
000140*                          TRAE REGISTROS PARA EL LOTE.          *
000150******************************************************************
000160*                                                                *
000170*          I D E N T I F I C A T I O N  D I V I S I O N          *
000180*                                                                *
000190******************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.  INVR0060.
000220 AUTHOR. D. ACOSTA.
000230 INSTALLATION. DIRECCION DE SISTEMAS - CONTROL DE INVENTARIO.
000240 DATE-WRITTEN. 11/06/1993.
000250 DATE-COMPILED. 14/08/2008.
000260 SECURITY. CONFIDENCIAL.
000270******************************************************************
000280*                                                                *
000290*             E N V I R O N M E N T   D I V I S I O N            *
000300*                                                                *
000310******************************************************************
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM
000360     CLASS CLASE-NUMERICA IS "0" THRU "9".
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT INVANL       ASSIGN       TO INVANL
000400                         FILE STATUS  IS WS-FS-ANL.
000410     SELECT RPT-ANALISIS ASSIGN       TO RPTANL
000420                         FILE STATUS  IS WS-FS-RPT.
000430******************************************************************
000440*                                                                *
000450*                      D A T A   D I V I S I O N                 *
000460*                                                                *
000470******************************************************************
000480 DATA DIVISION.
000490 FILE SECTION.
000500 FD  INVANL
000510     RECORDING MODE IS F
000520     RECORD CONTAINS 190 CHARACTERS.
000530 01  REG-INVANL.
000540      COPY INVANL0.
000550 FD  RPT-ANALISIS
000560     RECORDING MODE IS F
000570     RECORD CONTAINS 132 CHARACTERS.
000580 01  LIN-RPT-ANALISIS                   PIC X(132).
000590 WORKING-STORAGE SECTION.
000600******************************************************************
000610*       CONTADOR INDEPENDIENTE - AVISO DE ANALISIS VACIO (TK-10615)*
000620******************************************************************
000630 77  WS77-TOTAL-REGISTROS                PIC 9(07) COMP VALUE 0.
000640******************************************************************
000650*                     DEFINICION DE SWITCHES                    *
000660******************************************************************
000670 01  SW-SWITCHES.
000680     05 SW-FIN-ANL                      PIC X(01) VALUE 'N'.
000690        88 SI-FIN-ANL                         VALUE 'S'.
000700     05 SW-FILE-STATUS.
000710        10 WS-FS-ANL                   PIC X(02) VALUE SPACE.
000720           88 FS-ANL-88-OK                     VALUE '00'.
000730        10 WS-FS-RPT                   PIC X(02) VALUE SPACE.
000740           88 FS-RPT-88-OK                     VALUE '00'.
000750     05 FILLER                          PIC X(04).
000760******************************************************************
000770*                    DEFINICION DE CONSTANTES                    *
000780******************************************************************
000790 01  CT-CONSTANTES.
000800     05 CT-NOMBRE-INVENTARIO             PIC X(30)
000810                                          VALUE 'INVENTARIO GENERAL'.
000820     05 FILLER                          PIC X(10).
000830******************************************************************
000840*                    DEFINICION DE CONTADORES                    *
000850******************************************************************
000860 01  CN-CONTADORES.
000870     05 CN-LINEAS-PAGINA                 PIC 9(03) COMP VALUE 0.
000880     05 CN-PAGINA-ACTUAL                 PIC 9(04) COMP VALUE 0.
000890 01  CN-CONTADORES-DISPLAY REDEFINES CN-CONTADORES.
000900     05 CNX-LINEAS-PAGINA                PIC 9(03).
000910     05 CNX-PAGINA-ACTUAL                PIC 9(04).
000920******************************************************************
000930*           AREA PARA EDICION DE LA LINEA DE DETALLE             *
000940******************************************************************
000950 01  WS-LINEA-DETALLE.
000960     05 WD-CODIGO                      PIC X(10).
000970     05 FILLER                         PIC X(01).
000980     05 WD-PRODUCTO                    PIC X(30).
000990     05 FILLER                         PIC X(01).
001000     05 WD-GRUPO                       PIC X(12).
001010     05 FILLER                         PIC X(01).
001020     05 WD-CANTIDAD                    PIC Z,ZZZ,ZZ9.99-.
001030     05 FILLER                         PIC X(01).
001040     05 WD-VALOR                       PIC $Z,ZZZ,ZZZ,ZZ9.99-.
001050     05 FILLER                         PIC X(01).
001060     05 WD-COSTO                       PIC $Z,ZZ9.99-.
001070     05 FILLER                         PIC X(01).
001080     05 WD-CONSUMIDO                   PIC X(03).
001090     05 FILLER                         PIC X(01).
001100     05 WD-ESTANCADO                   PIC X(03).
001110     05 FILLER                         PIC X(01).
001120     05 WD-ROTACION                    PIC X(09).
001130     05 FILLER                         PIC X(01).
001140     05 WD-ALTA-ROTACION                PIC X(03).
001150     05 FILLER                         PIC X(01).
001160     05 WD-ALMACEN                     PIC X(15).
001170 01  WS-LINEA-DETALLE-REDEF REDEFINES WS-LINEA-DETALLE.
001180     05 WDX-PRIMERA-MITAD              PIC X(66).
001190     05 WDX-SEGUNDA-MITAD              PIC X(66).
001200******************************************************************
001210*                    AREAS DE TRABAJO VARIAS                     *
001220******************************************************************
001230 01  WS-VARIABLES.
001240     05 WS-TOTAL-CANTIDAD               PIC S9(12)V9(3) COMP-3
001250                                         VALUE 0.
001260     05 WS-TOTAL-VALOR                  PIC S9(16)V9(2) COMP-3
001270                                         VALUE 0.
001280     05 FILLER                         PIC X(08).
001290 01  WS-VARIABLES-DISPLAY REDEFINES WS-VARIABLES.
001300     05 WSX-TOTAL-CANTIDAD              PIC S9(12)V9(3).
001310     05 WSX-TOTAL-VALOR                 PIC S9(16)V9(2).
001320     05 FILLER                         PIC X(08).
001330******************************************************************
001340*                                                                *
001350*              P R O C E D U R E   D I V I S I O N              *
001360*                                                                *
001370******************************************************************
001380 PROCEDURE DIVISION.
001390******************************************************************
001400*                        0000-MAINLINE                          *
001410******************************************************************
001420 0000-MAINLINE.
001430*-----------------------------------------------------------------
001440     PERFORM 1000-INICIO
001450        THRU 1000-INICIO-EXIT
001460
001470     PERFORM 2000-PROCESO
001480        THRU 2000-PROCESO-EXIT
001490
001500     PERFORM 3000-FINAL
001510        THRU 3000-FINAL-EXIT
001520
001530     STOP RUN
001540     .
001550******************************************************************
001560*                          1000-INICIO                          *
001570******************************************************************
001580 1000-INICIO.
001590*-----------------------------------------------------------------
001600     OPEN INPUT  INVANL
001610     OPEN OUTPUT RPT-ANALISIS
001620
001630     PERFORM 1100-ENCABEZADO
001640        THRU 1100-ENCABEZADO-EXIT
001650     .
001660 1000-INICIO-EXIT.
001670     EXIT.
001680******************************************************************
001690*                2100-ENCABEZADO (TITULO Y COLUMNAS)              *
001700******************************************************************
001710 1100-ENCABEZADO.
001720*-----------------------------------------------------------------
001730     ADD 1 TO CN-PAGINA-ACTUAL
001740     MOVE SPACES TO LIN-RPT-ANALISIS
001750     STRING 'ANALISIS DE INVENTARIO - ' DELIMITED BY SIZE
001760            CT-NOMBRE-INVENTARIO        DELIMITED BY SIZE
001770            INTO LIN-RPT-ANALISIS
001780     WRITE LIN-RPT-ANALISIS AFTER ADVANCING C01
001790
001800     MOVE SPACES TO LIN-RPT-ANALISIS
001810     WRITE LIN-RPT-ANALISIS AFTER ADVANCING 1 LINE
001820
001830     MOVE SPACES TO WS-LINEA-DETALLE
001840     MOVE 'CODIGO'          TO WD-CODIGO
001850     MOVE 'PRODUCTO'        TO WD-PRODUCTO
001860     MOVE 'GRUPO'           TO WD-GRUPO
001870     MOVE 'CANT. ACTUAL'    TO WD-CANTIDAD
001880     MOVE 'VALOR ACTUAL'    TO WD-VALOR
001890     MOVE 'COSTO UNIT.'     TO WD-COSTO
001900     MOVE 'CON'             TO WD-CONSUMIDO
001910     MOVE 'EST'             TO WD-ESTANCADO
001920     MOVE 'ROTACION'        TO WD-ROTACION
001930     MOVE 'ALT'             TO WD-ALTA-ROTACION
001940     MOVE 'ALMACEN'         TO WD-ALMACEN
001950     MOVE WS-LINEA-DETALLE TO LIN-RPT-ANALISIS
001960     WRITE LIN-RPT-ANALISIS AFTER ADVANCING 1 LINE
001970
001980     MOVE 2 TO CN-LINEAS-PAGINA
001990     .
002000 1100-ENCABEZADO-EXIT.
002010     EXIT.
002020******************************************************************
002030*                          2000-PROCESO                         *
002040******************************************************************
002050 2000-PROCESO.
002060*-----------------------------------------------------------------
002070     PERFORM 2100-LEER-ANALISIS
002080        THRU 2100-LEER-ANALISIS-EXIT
002090           UNTIL SI-FIN-ANL
002100     .
002110 2000-PROCESO-EXIT.
002120     EXIT.
002130******************************************************************
002140*                     2100-LEER-ANALISIS                        *
002150******************************************************************
002160 2100-LEER-ANALISIS.
002170*-----------------------------------------------------------------
002180     READ INVANL
002190          AT END
002200          MOVE 'S' TO SW-FIN-ANL
002210     NOT AT END
002220          PERFORM 2200-IMPRIMIR-DETALLE
002230             THRU 2200-IMPRIMIR-DETALLE-EXIT
002240     END-READ
002250     .
002260 2100-LEER-ANALISIS-EXIT.
002270     EXIT.
002280******************************************************************
002290*       2200-IMPRIMIR-DETALLE (UNA LINEA POR PRODUCTO)           *
002300******************************************************************
002310 2200-IMPRIMIR-DETALLE.
002320*-----------------------------------------------------------------
002330     MOVE SPACES                  TO WS-LINEA-DETALLE
002340     MOVE ANL0-CODIGO-PRODUCTO    TO WD-CODIGO
002350     MOVE ANL0-DESCRIPCION (1:30) TO WD-PRODUCTO
002360     MOVE ANL0-GRUPO (1:12)       TO WD-GRUPO
002370     MOVE ANL0-STOCK-ACTUAL       TO WD-CANTIDAD
002380     MOVE ANL0-VALOR-ACTUAL       TO WD-VALOR
002390     MOVE ANL0-COSTO-UNITARIO     TO WD-COSTO
002400     MOVE ANL0-FLAG-CONSUMIDO     TO WD-CONSUMIDO
002410     MOVE ANL0-FLAG-ESTANCADO     TO WD-ESTANCADO
002420     MOVE ANL0-ROTACION           TO WD-ROTACION
002430     MOVE ANL0-FLAG-ALTA-ROTACION TO WD-ALTA-ROTACION
002440     MOVE ANL0-ALMACENES (1:15)   TO WD-ALMACEN
002450
002460     MOVE WS-LINEA-DETALLE TO LIN-RPT-ANALISIS
002470     WRITE LIN-RPT-ANALISIS AFTER ADVANCING 1 LINE
002480     ADD 1 TO CN-LINEAS-PAGINA
002490     ADD 1 TO WS77-TOTAL-REGISTROS
002500
002510     IF ANL0-STOCK-ACTUAL > 0
002520        ADD ANL0-STOCK-ACTUAL TO WS-TOTAL-CANTIDAD
002530     END-IF
002540     ADD ANL0-VALOR-ACTUAL TO WS-TOTAL-VALOR
002550
002560     IF CN-LINEAS-PAGINA NOT < 60
002570        PERFORM 1100-ENCABEZADO
002580           THRU 1100-ENCABEZADO-EXIT
002590     END-IF
002600     .
002610 2200-IMPRIMIR-DETALLE-EXIT.
002620     EXIT.
002630******************************************************************
002640*             3000-FINAL (LINEA DE TOTALES - U6)                 *
002650******************************************************************
002660 3000-FINAL.
002670*-----------------------------------------------------------------
002680*    TK-10615 14/08/2008 D.ACOSTA - SI EL LOTE NO TRAJO NINGUN     *
002690*    PRODUCTO PARA ANALIZAR SE AVISA EN LUGAR DE IMPRIMIR TOTALES. *
002700     MOVE SPACES TO LIN-RPT-ANALISIS
002710     WRITE LIN-RPT-ANALISIS AFTER ADVANCING 1 LINE
002720
002730     MOVE SPACES                 TO WS-LINEA-DETALLE
002740     IF WS77-TOTAL-REGISTROS EQUAL ZERO
002750        MOVE 'SIN REGISTROS EN EL ANALISIS'
002760                                   TO WD-PRODUCTO
002770     ELSE
002780        MOVE 'TOTALES'               TO WD-CODIGO
002790        MOVE WS-TOTAL-CANTIDAD       TO WD-CANTIDAD
002800        MOVE WS-TOTAL-VALOR          TO WD-VALOR
002810     END-IF
002820     MOVE WS-LINEA-DETALLE TO LIN-RPT-ANALISIS
002830     WRITE LIN-RPT-ANALISIS AFTER ADVANCING 1 LINE
002840
002850     CLOSE INVANL
002860     CLOSE RPT-ANALISIS
002870     .
002880 3000-FINAL-EXIT.
002890     EXIT.
