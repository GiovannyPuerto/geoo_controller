000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  INVBAS0                                    *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL EXTRACTO BASE DE STOCK (UNA LINEA     *
000600*               POR PRODUCTO-ALMACEN DE APERTURA).               *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 180 POSICIONES.                          *
001100*           PREFIJO  : BAS0.                                    *
001200*                                                                *
001300******************************************************************
001400       05  REG-INVBAS0.
001500           10 BAS0-FECHA-CORTE               PIC X(10).
001600           10 BAS0-MES                       PIC X(10).
001700           10 BAS0-ALMACEN                   PIC X(20).
001800           10 BAS0-GRUPO                     PIC X(20).
001900           10 BAS0-CODIGO-PRODUCTO           PIC X(20).
002000           10 BAS0-DESCRIPCION                PIC X(40).
002100           10 BAS0-CANTIDAD                   PIC S9(12)V9(3).
002200           10 BAS0-UNIDAD-MEDIDA              PIC X(10).
002300           10 BAS0-COSTO-UNITARIO             PIC S9(08)V9(2).
002400           10 BAS0-VALOR-TOTAL                PIC S9(16)V9(2).
002500           10 FILLER                         PIC X(07).
