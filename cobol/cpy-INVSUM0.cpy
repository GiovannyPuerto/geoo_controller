000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  INVSUM0                                    *
000400*                                                                *
000500* DESCRIPCION:  SALIDA DEL RESUMEN MENSUAL DE MOVIMIENTOS (12    *
000600*               MESES), BASE DEL REPORTE GERENCIAL.             *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 070 POSICIONES.                          *
001100*           PREFIJO  : SUM0.                                    *
001200*                                                                *
001300******************************************************************
001400       05  REG-INVSUM0.
001500           10 SUM0-MES                        PIC X(07).
001600           10 SUM0-VALOR-ENTRADAS             PIC S9(16)V9(2).
001700           10 SUM0-VALOR-SALIDAS              PIC S9(16)V9(2).
001800           10 SUM0-SALDO-CIERRE               PIC S9(16)V9(2).
001900           10 FILLER                          PIC X(09).
