000010******************************************************************
000020* PROGRAM NAME:    INVM0040.                                     *
000030* ORIGINAL AUTHOR: H. FERREYRA.                                  *
000040*                                                                *
000050* MAINTENANCE LOG                                                *
000060* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
000070* ---------- ------------  --------------------------------------*
000080* 11/06/1989 H.FERREYRA     VERSION INICIAL - RESUMEN MENSUAL.   *
000090* 30/01/1992 H.FERREYRA     AGREGA FILTRO POR ALMACEN.           *
000100* 06/08/1994 S.ROMERO       CIERRE CORRIDO MES A MES (R4.3).     *
000110* 17/09/1998 S.ROMERO       REV. Y2K - COMPARACION DE FECHAS.    *
000120* 09/02/1999 S.ROMERO       REV. Y2K - CIERRE PRUEBAS MILENIO.   *
000130* 19/10/2004 D.ACOSTA       TK-10344 RQ VALOR DE APERTURA POR    *
000140*                           ALMACEN FILTRADO.                   *
000150* 16/09/2009 D.ACOSTA       TK-10668 EL FILTRO DE ALMACEN ERA UN *
000160*                           LITERAL COMPILADO ('DEPOSITO         *
000170*                           CENTRAL'); EL UPSI-0 SOLO PRENDIA/   *
000180*                           APAGABA ESE UNICO CASO.  SE AGREGA   *
000190*                           AREA DE ENLACE (INVPRM1) PARA QUE EL *
000200*                           ALMACEN A FILTRAR LLEGUE COMO        *
000210*                           PARAMETRO GENUINO.                  *
000220******************************************************************
000230*                                                                *
000240*          I D E N T I F I C A T I O N  D I V I S I O N          *
000250*                                                                *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.  INVM0040.
000290 AUTHOR. H. FERREYRA.
000300 INSTALLATION. DIRECCION DE SISTEMAS - CONTROL DE INVENTARIO.
000310 DATE-WRITTEN. 11/06/1989.
000320 DATE-COMPILED. 16/09/2009.
000330 SECURITY. CONFIDENCIAL.
000340******************************************************************
000350*                                                                *
000360*             E N V I R O N M E N T   D I V I S I O N            *
000370*                                                                *
000380******************************************************************
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM
000430     CLASS CLASE-NUMERICA IS "0" THRU "9".
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT INVPRD       ASSIGN       TO INVPRD
000470                         FILE STATUS  IS WS-FS-PRD.
000480     SELECT INVWHD       ASSIGN       TO INVWHD
000490                         FILE STATUS  IS WS-FS-WHD.
000500     SELECT INVMOV       ASSIGN       TO INVMOV
000510                         FILE STATUS  IS WS-FS-MOV.
000520     SELECT INVSUM       ASSIGN       TO INVSUM
000530                         FILE STATUS  IS WS-FS-SUM.
000540******************************************************************
000550*                                                                *
000560*                      D A T A   D I V I S I O N                 *
000570*                                                                *
000580******************************************************************
000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  INVPRD
000620     RECORDING MODE IS F
000630     RECORD CONTAINS 120 CHARACTERS.
000640 01  REG-INVPRD.
000650      COPY INVPRD0.
000660 FD  INVWHD
000670     RECORDING MODE IS F
000680     RECORD CONTAINS 080 CHARACTERS.
000690 01  REG-INVWHD.
000700      COPY INVWHD0.
000710 FD  INVMOV
000720     RECORDING MODE IS F
000730     RECORD CONTAINS 200 CHARACTERS.
000740 01  REG-INVMOV.
000750      COPY INVMOV0.
000760 FD  INVSUM
000770     RECORDING MODE IS F
000780     RECORD CONTAINS 070 CHARACTERS.
000790 01  REG-INVSUM.
000800      COPY INVSUM0.
000810 WORKING-STORAGE SECTION.
000820******************************************************************
000830*         CONTADORES INDEPENDIENTES - CALCULO DE PERIODO          *
000840******************************************************************
000850 77  WS-MES-CALC                          PIC S9(02) COMP.
000860 77  WS-ANIO-CALC                         PIC S9(04) COMP.
000870******************************************************************
000880*                     DEFINICION DE SWITCHES                    *
000890******************************************************************
000900 01  SW-SWITCHES.
000910     05 SW-FIN-PRD                      PIC X(01) VALUE 'N'.
000920        88 SI-FIN-PRD                         VALUE 'S'.
000930     05 SW-FIN-WHD                      PIC X(01) VALUE 'N'.
000940        88 SI-FIN-WHD                         VALUE 'S'.
000950     05 SW-FIN-MOV                      PIC X(01) VALUE 'N'.
000960        88 SI-FIN-MOV                         VALUE 'S'.
000970     05 SW-FILE-STATUS.
000980        10 WS-FS-PRD                   PIC X(02) VALUE SPACE.
000990           88 FS-PRD-88-OK                     VALUE '00'.
001000        10 WS-FS-WHD                   PIC X(02) VALUE SPACE.
001010           88 FS-WHD-88-OK                     VALUE '00'.
001020        10 WS-FS-MOV                   PIC X(02) VALUE SPACE.
001030           88 FS-MOV-88-OK                     VALUE '00'.
001040        10 WS-FS-SUM                   PIC X(02) VALUE SPACE.
001050           88 FS-SUM-88-OK                     VALUE '00'.
001060******************************************************************
001070*                    DEFINICION DE CONSTANTES                    *
001080******************************************************************
001090 01  CT-CONSTANTES.
001100     05 CT-1                           PIC 9(01) VALUE 1.
001110     05 CT-12                          PIC 9(02) VALUE 12.
001120     05 WS-ALMACEN-FILTRO               PIC X(20) VALUE SPACES.
001130 01  CT-CONSTANTES-ALMACEN REDEFINES CT-CONSTANTES.
001140     05 FILLER                         PIC X(03).
001150     05 WS-ALMACEN-FILTRO-VACIO         PIC X(01).
001160     05 FILLER                         PIC X(19).
001170******************************************************************
001180*                    DEFINICION DE CONTADORES                    *
001190******************************************************************
001200 01  CN-CONTADORES.
001210     05 CN-MES-ACTUAL                  PIC 9(02) COMP VALUE 0.
001220     05 CN-ANIO-ACTUAL                  PIC 9(04) COMP VALUE 0.
001230     05 CN-SUBINDICE-MES                PIC 9(02) COMP VALUE 0.
001240 01  CN-CONTADORES-DISPLAY REDEFINES CN-CONTADORES.
001250     05 CNX-MES-ACTUAL                  PIC 9(02).
001260     05 CNX-ANIO-ACTUAL                 PIC 9(04).
001270     05 CNX-SUBINDICE-MES               PIC 9(02).
001280******************************************************************
001290*       TABLA DE LOS 12 MESES DEL PERIODO (AAAA-MM Y VALORES)    *
001300******************************************************************
001310 01  WS-TABLA-MESES.
001320     05 WS-MES-ENTRY OCCURS 12 TIMES INDEXED BY IX-MES.
001330        10 WTM-AAAA                      PIC 9(04) COMP.
001340        10 WTM-MM                        PIC 9(02) COMP.
001350        10 WTM-ETIQUETA                  PIC X(07).
001360        10 WTM-VALOR-ENTRADAS            PIC S9(16)V9(2) COMP-3.
001370        10 WTM-VALOR-SALIDAS             PIC S9(16)V9(2) COMP-3.
001380        10 WTM-SALDO-CIERRE              PIC S9(16)V9(2) COMP-3.
001390 01  WS-TABLA-MESES-FECHA REDEFINES WS-TABLA-MESES.
001400     05 WTMF-ENTRY OCCURS 12 TIMES INDEXED BY IX-MES-F.
001410        10 WTMF-AAAAMM                   PIC 9(06) COMP.
001420        10 FILLER                       PIC X(29).
001430******************************************************************
001440*                    AREAS DE TRABAJO VARIAS                     *
001450******************************************************************
001460 01  WS-FECHA-SISTEMA.
001470     05 WS-FS-AAAA                      PIC 9(02).
001480     05 WS-FS-MM                        PIC 9(02).
001490     05 WS-FS-DD                        PIC 9(02).
001500 01  WS-VARIABLES.
001510     05 WS-VALOR-APERTURA               PIC S9(16)V9(2) COMP-3
001520                                         VALUE 0.
001530     05 WS-VALOR-PRE-PERIODO             PIC S9(16)V9(2) COMP-3
001540                                         VALUE 0.
001550     05 WS-SALDO-INICIAL-PERIODO         PIC S9(16)V9(2) COMP-3
001560                                         VALUE 0.
001570     05 WS-SALDO-ACUMULADO               PIC S9(16)V9(2) COMP-3
001580                                         VALUE 0.
001590     05 WS-FECHA-PERIODO-INI             PIC 9(06) COMP VALUE 0.
001600     05 WS-FECHA-MOV-AAAAMM              PIC 9(06) COMP VALUE 0.
001610     05 WS-ENCONTRO-WHD                  PIC X(01) VALUE 'N'.
001620        88 SI-ENCONTRO-WHD                     VALUE 'S'.
001630     05 FILLER                          PIC X(12).
001640******************************************************************
001650*                                                                *
001660*              L I N K A G E   S E C T I O N                    *
001670*                                                                *
001680* TK-10668 16/09/2009 D.ACOSTA - ALMACEN A FILTRAR Y SWITCH DE   *
001690* FILTRADO LLEGAN POR ENLACE; ANTES EL ALMACEN ESTABA COMPILADO. *
001700******************************************************************
001710 LINKAGE SECTION.
001720 01  LK-PARAMETROS.
001730      COPY INVPRM1.
001740******************************************************************
001750*                                                                *
001760*              P R O C E D U R E   D I V I S I O N              *
001770*                                                                *
001780******************************************************************
001790 PROCEDURE DIVISION USING LK-PARAMETROS.
001800******************************************************************
001810*                        0000-MAINLINE                          *
001820******************************************************************
001830 0000-MAINLINE.
001840*-----------------------------------------------------------------
001850     PERFORM 1000-INICIO
001860        THRU 1000-INICIO-EXIT
001870
001880     PERFORM 2000-PROCESO
001890        THRU 2000-PROCESO-EXIT
001900
001910     PERFORM 3000-FINAL
001920        THRU 3000-FINAL-EXIT
001930
001940     GOBACK
001950     .
001960******************************************************************
001970*                          1000-INICIO                          *
001980******************************************************************
001990 1000-INICIO.
002000*-----------------------------------------------------------------
002010     ACCEPT WS-FECHA-SISTEMA FROM DATE
002020     COMPUTE CN-ANIO-ACTUAL = 2000 + WS-FS-AAAA
002030     MOVE WS-FS-MM           TO CN-MES-ACTUAL
002040
002050     MOVE '00' TO PRM1-COD-RETORNO
002060     IF PRM1-88-FILTRAR-ALMACEN
002070        MOVE PRM1-ALMACEN-FILTRO TO WS-ALMACEN-FILTRO
002080     END-IF
002090
002100     PERFORM 1100-ARMAR-PERIODO
002110        THRU 1100-ARMAR-PERIODO-EXIT
002120     .
002130 1000-INICIO-EXIT.
002140     EXIT.
002150******************************************************************
002160*      1100-ARMAR-PERIODO (12 MESES HASTA EL MES ACTUAL)         *
002170******************************************************************
002180 1100-ARMAR-PERIODO.
002190*-----------------------------------------------------------------
002200     MOVE CN-ANIO-ACTUAL TO WS-ANIO-CALC
002210     MOVE CN-MES-ACTUAL  TO WS-MES-CALC
002220     SUBTRACT 11 FROM WS-MES-CALC
002230
002240     PERFORM 1110-AJUSTAR-MES-NEGATIVO
002250        THRU 1110-AJUSTAR-MES-NEGATIVO-EXIT
002260        UNTIL WS-MES-CALC > 0
002270
002280     COMPUTE WS-FECHA-PERIODO-INI =
002290             (WS-ANIO-CALC * 100) + WS-MES-CALC
002300
002310     PERFORM 1120-CARGAR-ENTRADA-MES
002320        THRU 1120-CARGAR-ENTRADA-MES-EXIT
002330        VARYING CN-SUBINDICE-MES FROM 1 BY 1
002340        UNTIL CN-SUBINDICE-MES > 12
002350     .
002360 1100-ARMAR-PERIODO-EXIT.
002370     EXIT.
002380******************************************************************
002390*                 1110-AJUSTAR-MES-NEGATIVO                     *
002400******************************************************************
002410 1110-AJUSTAR-MES-NEGATIVO.
002420*-----------------------------------------------------------------
002430     ADD 12 TO WS-MES-CALC
002440     SUBTRACT 1 FROM WS-ANIO-CALC
002450     .
002460 1110-AJUSTAR-MES-NEGATIVO-EXIT.
002470     EXIT.
002480******************************************************************
002490*                 1120-CARGAR-ENTRADA-MES                       *
002500******************************************************************
002510 1120-CARGAR-ENTRADA-MES.
002520*-----------------------------------------------------------------
002530     SET IX-MES TO CN-SUBINDICE-MES
002540     MOVE WS-ANIO-CALC TO WTM-AAAA (IX-MES)
002550     MOVE WS-MES-CALC  TO WTM-MM (IX-MES)
002560     MOVE 0            TO WTM-VALOR-ENTRADAS (IX-MES)
002570     MOVE 0            TO WTM-VALOR-SALIDAS (IX-MES)
002580     MOVE 0            TO WTM-SALDO-CIERRE (IX-MES)
002590
002600     MOVE WS-ANIO-CALC TO WTM-ETIQUETA (IX-MES) (1:4)
002610     MOVE '-'          TO WTM-ETIQUETA (IX-MES) (5:1)
002620     IF WS-MES-CALC < 10
002630        MOVE '0'          TO WTM-ETIQUETA (IX-MES) (6:1)
002640        MOVE WS-MES-CALC  TO WTM-ETIQUETA (IX-MES) (7:1)
002650     ELSE
002660        MOVE WS-MES-CALC  TO WTM-ETIQUETA (IX-MES) (6:2)
002670     END-IF
002680
002690     ADD 1 TO WS-MES-CALC
002700     IF WS-MES-CALC > 12
002710        MOVE 1 TO WS-MES-CALC
002720        ADD  1 TO WS-ANIO-CALC
002730     END-IF
002740     .
002750 1120-CARGAR-ENTRADA-MES-EXIT.
002760     EXIT.
002770******************************************************************
002780*                          2000-PROCESO                         *
002790******************************************************************
002800 2000-PROCESO.
002810*-----------------------------------------------------------------
002820     PERFORM 2100-VALOR-APERTURA
002830        THRU 2100-VALOR-APERTURA-EXIT
002840
002850     PERFORM 2200-VALOR-PRE-PERIODO
002860        THRU 2200-VALOR-PRE-PERIODO-EXIT
002870
002880     COMPUTE WS-SALDO-INICIAL-PERIODO =
002890             WS-VALOR-APERTURA + WS-VALOR-PRE-PERIODO
002900
002910     PERFORM 2300-ACUMULAR-MOVIMIENTOS
002920        THRU 2300-ACUMULAR-MOVIMIENTOS-EXIT
002930
002940     PERFORM 2400-CERRAR-SALDOS
002950        THRU 2400-CERRAR-SALDOS-EXIT
002960     .
002970 2000-PROCESO-EXIT.
002980     EXIT.
002990******************************************************************
003000*   2100-VALOR-APERTURA (R4.1 - POR PRODUCTO O POR ALMACEN)      *
003010******************************************************************
003020 2100-VALOR-APERTURA.
003030*-----------------------------------------------------------------
003040     MOVE 0 TO WS-VALOR-APERTURA
003050
003060     IF PRM1-88-FILTRAR-ALMACEN
003070        PERFORM 2110-SUMAR-WHD-FILTRADO
003080           THRU 2110-SUMAR-WHD-FILTRADO-EXIT
003090     ELSE
003100        PERFORM 2120-SUMAR-PRD-TOTAL
003110           THRU 2120-SUMAR-PRD-TOTAL-EXIT
003120     END-IF
003130     .
003140 2100-VALOR-APERTURA-EXIT.
003150     EXIT.
003160******************************************************************
003170*                  2110-SUMAR-WHD-FILTRADO                      *
003180******************************************************************
003190 2110-SUMAR-WHD-FILTRADO.
003200*-----------------------------------------------------------------
003210     OPEN INPUT INVWHD
003220     PERFORM 2111-LEER-WHD
003230        THRU 2111-LEER-WHD-EXIT
003240           UNTIL SI-FIN-WHD
003250     CLOSE INVWHD
003260     MOVE 'N' TO SW-FIN-WHD
003270     .
003280 2110-SUMAR-WHD-FILTRADO-EXIT.
003290     EXIT.
003300******************************************************************
003310*                       2111-LEER-WHD                           *
003320******************************************************************
003330 2111-LEER-WHD.
003340*-----------------------------------------------------------------
003350     READ INVWHD
003360          AT END
003370          MOVE 'S' TO SW-FIN-WHD
003380     NOT AT END
003390          IF WHD0-ALMACEN EQUAL WS-ALMACEN-FILTRO
003400             ADD WHD0-VALOR-INICIAL TO WS-VALOR-APERTURA
003410          END-IF
003420     END-READ
003430     .
003440 2111-LEER-WHD-EXIT.
003450     EXIT.
003460******************************************************************
003470*                   2120-SUMAR-PRD-TOTAL                        *
003480******************************************************************
003490 2120-SUMAR-PRD-TOTAL.
003500*-----------------------------------------------------------------
003510     OPEN INPUT INVPRD
003520     PERFORM 2121-LEER-PRD
003530        THRU 2121-LEER-PRD-EXIT
003540           UNTIL SI-FIN-PRD
003550     CLOSE INVPRD
003560     MOVE 'N' TO SW-FIN-PRD
003570     .
003580 2120-SUMAR-PRD-TOTAL-EXIT.
003590     EXIT.
003600******************************************************************
003610*                       2121-LEER-PRD                           *
003620******************************************************************
003630 2121-LEER-PRD.
003640*-----------------------------------------------------------------
003650     READ INVPRD
003660          AT END
003670          MOVE 'S' TO SW-FIN-PRD
003680     NOT AT END
003690          COMPUTE WS-VALOR-APERTURA =
003700                  WS-VALOR-APERTURA +
003710                  (PRD0-SALDO-INICIAL * PRD0-COSTO-UNIT-INICIAL)
003720     END-READ
003730     .
003740 2121-LEER-PRD-EXIT.
003750     EXIT.
003760******************************************************************
003770*  2200-VALOR-PRE-PERIODO (MOVIMIENTOS ANTERIORES AL PERIODO)    *
003780******************************************************************
003790 2200-VALOR-PRE-PERIODO.
003800*-----------------------------------------------------------------
003810     MOVE 0 TO WS-VALOR-PRE-PERIODO
003820
003830     OPEN INPUT INVMOV
003840     PERFORM 2210-LEER-MOV-PRE
003850        THRU 2210-LEER-MOV-PRE-EXIT
003860           UNTIL SI-FIN-MOV
003870     CLOSE INVMOV
003880     MOVE 'N' TO SW-FIN-MOV
003890     .
003900 2200-VALOR-PRE-PERIODO-EXIT.
003910     EXIT.
003920******************************************************************
003930*                     2210-LEER-MOV-PRE                         *
003940******************************************************************
003950 2210-LEER-MOV-PRE.
003960*-----------------------------------------------------------------
003970     READ INVMOV
003980          AT END
003990          MOVE 'S' TO SW-FIN-MOV
004000     NOT AT END
004010          PERFORM 2220-EVALUAR-FECHA-PRE
004020             THRU 2220-EVALUAR-FECHA-PRE-EXIT
004030     END-READ
004040     .
004050 2210-LEER-MOV-PRE-EXIT.
004060     EXIT.
004070******************************************************************
004080*                   2220-EVALUAR-FECHA-PRE                      *
004090******************************************************************
004100 2220-EVALUAR-FECHA-PRE.
004110*-----------------------------------------------------------------
004120     COMPUTE WS-FECHA-MOV-AAAAMM =
004130             (MOV0-FECHA-MOVIMIENTO (1:4) * 100) +
004140              MOV0-FECHA-MOVIMIENTO (6:2)
004150
004160     IF WS-FECHA-MOV-AAAAMM < WS-FECHA-PERIODO-INI
004170        IF PRM1-88-NO-FILTRAR
004180           OR MOV0-ALMACEN EQUAL WS-ALMACEN-FILTRO
004190           ADD MOV0-VALOR-TOTAL TO WS-VALOR-PRE-PERIODO
004200        END-IF
004210     END-IF
004220     .
004230 2220-EVALUAR-FECHA-PRE-EXIT.
004240     EXIT.
004250******************************************************************
004260*   2300-ACUMULAR-MOVIMIENTOS (ENTRADAS/SALIDAS POR MES)         *
004270******************************************************************
004280 2300-ACUMULAR-MOVIMIENTOS.
004290*-----------------------------------------------------------------
004300     OPEN INPUT INVMOV
004310     PERFORM 2310-LEER-MOV-PERIODO
004320        THRU 2310-LEER-MOV-PERIODO-EXIT
004330           UNTIL SI-FIN-MOV
004340     CLOSE INVMOV
004350     MOVE 'N' TO SW-FIN-MOV
004360     .
004370 2300-ACUMULAR-MOVIMIENTOS-EXIT.
004380     EXIT.
004390******************************************************************
004400*                   2310-LEER-MOV-PERIODO                       *
004410******************************************************************
004420 2310-LEER-MOV-PERIODO.
004430*-----------------------------------------------------------------
004440     READ INVMOV
004450          AT END
004460          MOVE 'S' TO SW-FIN-MOV
004470     NOT AT END
004480          PERFORM 2320-UBICAR-MES
004490             THRU 2320-UBICAR-MES-EXIT
004500     END-READ
004510     .
004520 2310-LEER-MOV-PERIODO-EXIT.
004530     EXIT.
004540******************************************************************
004550*                     2320-UBICAR-MES                           *
004560******************************************************************
004570 2320-UBICAR-MES.
004580*-----------------------------------------------------------------
004590     COMPUTE WS-FECHA-MOV-AAAAMM =
004600             (MOV0-FECHA-MOVIMIENTO (1:4) * 100) +
004610              MOV0-FECHA-MOVIMIENTO (6:2)
004620
004630     SET IX-MES-F TO 1
004640     SEARCH WTMF-ENTRY
004650        AT END
004660           CONTINUE
004670        WHEN WTMF-AAAAMM (IX-MES-F) EQUAL WS-FECHA-MOV-AAAAMM
004680           PERFORM 2330-SUMAR-EN-MES
004690              THRU 2330-SUMAR-EN-MES-EXIT
004700     END-SEARCH
004710     .
004720 2320-UBICAR-MES-EXIT.
004730     EXIT.
004740******************************************************************
004750*                     2330-SUMAR-EN-MES                         *
004760******************************************************************
004770 2330-SUMAR-EN-MES.
004780*-----------------------------------------------------------------
004790     SET IX-MES TO IX-MES-F
004800     IF MOV0-CANTIDAD > 0
004810        ADD MOV0-VALOR-TOTAL TO WTM-VALOR-ENTRADAS (IX-MES)
004820     ELSE
004830        IF MOV0-CANTIDAD < 0
004840           ADD MOV0-VALOR-TOTAL TO WTM-VALOR-SALIDAS (IX-MES)
004850        END-IF
004860     END-IF
004870     .
004880 2330-SUMAR-EN-MES-EXIT.
004890     EXIT.
004900******************************************************************
004910*   2400-CERRAR-SALDOS (R4.3 - SALDO CORRIDO MES A MES)          *
004920******************************************************************
004930 2400-CERRAR-SALDOS.
004940*-----------------------------------------------------------------
004950     MOVE WS-SALDO-INICIAL-PERIODO TO WS-SALDO-ACUMULADO
004960
004970     PERFORM 2410-CERRAR-UN-MES
004980        THRU 2410-CERRAR-UN-MES-EXIT
004990        VARYING IX-MES FROM 1 BY 1
005000        UNTIL IX-MES > 12
005010     .
005020 2400-CERRAR-SALDOS-EXIT.
005030     EXIT.
005040******************************************************************
005050*                    2410-CERRAR-UN-MES                         *
005060******************************************************************
005070 2410-CERRAR-UN-MES.
005080*-----------------------------------------------------------------
005090     IF WTM-VALOR-SALIDAS (IX-MES) < 0
005100        MULTIPLY -1 BY WTM-VALOR-SALIDAS (IX-MES)
005110     END-IF
005120
005130     COMPUTE WS-SALDO-ACUMULADO =
005140             WS-SALDO-ACUMULADO +
005150             WTM-VALOR-ENTRADAS (IX-MES) - WTM-VALOR-SALIDAS (IX-MES)
005160
005170     MOVE WS-SALDO-ACUMULADO TO WTM-SALDO-CIERRE (IX-MES)
005180     .
005190 2410-CERRAR-UN-MES-EXIT.
005200     EXIT.
005210******************************************************************
005220*                          3000-FINAL                           *
005230******************************************************************
005240 3000-FINAL.
005250*-----------------------------------------------------------------
005260     OPEN OUTPUT INVSUM
005270
005280     PERFORM 3100-GRABAR-UN-MES
005290        THRU 3100-GRABAR-UN-MES-EXIT
005300        VARYING IX-MES FROM 1 BY 1
005310        UNTIL IX-MES > 12
005320
005330     CLOSE INVSUM
005340     .
005350 3000-FINAL-EXIT.
005360     EXIT.
005370******************************************************************
005380*                   3100-GRABAR-UN-MES                          *
005390******************************************************************
005400 3100-GRABAR-UN-MES.
005410*-----------------------------------------------------------------
005420     MOVE WTM-ETIQUETA (IX-MES)      TO SUM0-MES
005430     MOVE WTM-VALOR-ENTRADAS (IX-MES) TO SUM0-VALOR-ENTRADAS
005440     MOVE WTM-VALOR-SALIDAS (IX-MES)  TO SUM0-VALOR-SALIDAS
005450     MOVE WTM-SALDO-CIERRE (IX-MES)   TO SUM0-SALDO-CIERRE
005460     WRITE REG-INVSUM
005470     .
005480 3100-GRABAR-UN-MES-EXIT.
005490     EXIT.
