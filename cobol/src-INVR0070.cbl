000010******************************************************************
000020* PROGRAM NAME:    INVR0070.                                     *
000030* ORIGINAL AUTHOR: D. ACOSTA.                                    *
000040*                                                                *
000050* MAINTENANCE LOG                                                *
000060* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
000070* ---------- ------------  --------------------------------------*
000080* 02/09/1994 D.ACOSTA      VERSION INICIAL - LISTADO MOVIMIENTOS.*
000090* 17/09/1998 D.ACOSTA      REV. Y2K - ENCABEZADO DE FECHA.       *
000100* 09/02/1999 D.ACOSTA      REV. Y2K - CIERRE PRUEBAS MILENIO.    *
000110* 12/08/2001 H.FERREYRA    TK-10150 RQ TOPE DE 5000 RENGLONES.   *
000120* 19/04/2005 M.IBARRA      TK-10410 RQ TRUNCADO DE DESCRIPCION.  *
000130* 14/08/2008 D.ACOSTA      TK-10615 RQ AVISO SI EL LISTADO NO    *
000140*                          TRAE MOVIMIENTOS PARA EL LOTE.        *
000150* 05/09/2009 D.ACOSTA      TK-10659 LA COLUMNA PRODUCTO REPETIA  *
000160*                          EL CODIGO (YA EN LA COL. CODIGO); SE  *
000170*                          AGREGA LECTURA POR CLAVE A INVPRD     *
000180*                          PARA TRAER LA DESCRIPCION REAL.       *
000190******************************************************************
000200*                                                                *
000210*          I D E N T I F I C A T I O N  D I V I S I O N          *
000220*                                                                *
000230******************************************************************
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.  INVR0070.
000260 AUTHOR. D. ACOSTA.
000270 INSTALLATION. DIRECCION DE SISTEMAS - CONTROL DE INVENTARIO.
000280 DATE-WRITTEN. 02/09/1994.
000290 DATE-COMPILED. 05/09/2009.
000300 SECURITY. CONFIDENCIAL.
000310******************************************************************
000320*                                                                *
000330*             E N V I R O N M E N T   D I V I S I O N            *
000340*                                                                *
000350******************************************************************
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS CLASE-NUMERICA IS "0" THRU "9".
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT INVPRD        ASSIGN       TO INVPRD
000440                          ORGANIZATION IS INDEXED
000450                          ACCESS       IS DYNAMIC
000460                          RECORD KEY   IS PRD0-CODIGO-PRODUCTO
000470                          FILE STATUS  IS WS-FS-PRD.
000480     SELECT INVMOV        ASSIGN       TO INVMOV
000490                          FILE STATUS  IS WS-FS-MOV.
000500     SELECT WORK-MOV      ASSIGN       TO SORTWK1.
000510     SELECT INVMOV-ORD    ASSIGN       TO INVMOVOR
000520                          FILE STATUS  IS WS-FS-ORD.
000530     SELECT RPT-MOVIMIENTOS ASSIGN     TO RPTMOV
000540                          FILE STATUS  IS WS-FS-RPT.
000550******************************************************************
000560*                                                                *
000570*                      D A T A   D I V I S I O N                 *
000580*                                                                *
000590******************************************************************
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  INVPRD
000630     RECORDING MODE IS F
000640     RECORD CONTAINS 120 CHARACTERS.
000650 01  REG-INVPRD.
000660      COPY INVPRD0.
000670 FD  INVMOV
000680     RECORDING MODE IS F
000690     RECORD CONTAINS 200 CHARACTERS.
000700 01  REG-INVMOV.
000710      COPY INVMOV0.
000720 SD  WORK-MOV.
000730 01  REG-WORK-MOV.
000740      COPY INVMOV0.
000750 FD  INVMOV-ORD
000760     RECORDING MODE IS F
000770     RECORD CONTAINS 200 CHARACTERS.
000780 01  REG-INVMOV-ORD.
000790      COPY INVMOV0.
000800 FD  RPT-MOVIMIENTOS
000810     RECORDING MODE IS F
000820     RECORD CONTAINS 132 CHARACTERS.
000830 01  LIN-RPT-MOVIMIENTOS                PIC X(132).
000840 WORKING-STORAGE SECTION.
000850******************************************************************
000860*       CONTADOR INDEPENDIENTE - AVISO DE LISTADO VACIO (TK-10615)*
000870******************************************************************
000880 77  WS77-TOTAL-REGISTROS                PIC 9(07) COMP VALUE 0.
000890******************************************************************
000900*                     DEFINICION DE SWITCHES                    *
000910******************************************************************
000920 01  SW-SWITCHES.
000930     05 SW-FIN-ORD                      PIC X(01) VALUE 'N'.
000940        88 SI-FIN-ORD                         VALUE 'S'.
000950     05 SW-TOPE-ALCANZADO                PIC X(01) VALUE 'N'.
000960        88 SI-TOPE-ALCANZADO                  VALUE 'S'.
000970     05 SW-FILE-STATUS.
000980        10 WS-FS-PRD                   PIC X(02) VALUE SPACE.
000990           88 FS-PRD-88-OK                     VALUE '00'.
001000           88 FS-PRD-88-NOTFND                 VALUE '23'.
001010        10 WS-FS-MOV                   PIC X(02) VALUE SPACE.
001020           88 FS-MOV-88-OK                     VALUE '00'.
001030        10 WS-FS-ORD                   PIC X(02) VALUE SPACE.
001040           88 FS-ORD-88-OK                     VALUE '00'.
001050        10 WS-FS-RPT                   PIC X(02) VALUE SPACE.
001060           88 FS-RPT-88-OK                     VALUE '00'.
001070     05 FILLER                          PIC X(04).
001080******************************************************************
001090*                    DEFINICION DE CONSTANTES                    *
001100******************************************************************
001110 01  CT-CONSTANTES.
001120     05 CT-NOMBRE-INVENTARIO             PIC X(30)
001130                                          VALUE 'INVENTARIO GENERAL'.
001140     05 CT-TOPE-RENGLONES                 PIC 9(05) COMP VALUE 5000.
001150     05 FILLER                          PIC X(10).
001160 01  CT-CONSTANTES-DISPLAY REDEFINES CT-CONSTANTES.
001170     05 FILLER                          PIC X(30).
001180     05 CTX-TOPE-RENGLONES                PIC 9(05).
001190     05 FILLER                          PIC X(10).
001200******************************************************************
001210*                    DEFINICION DE CONTADORES                    *
001220******************************************************************
001230 01  CN-CONTADORES.
001240     05 CN-LINEAS-PAGINA                 PIC 9(03) COMP VALUE 0.
001250     05 CN-RENGLONES-IMPRESOS             PIC 9(05) COMP VALUE 0.
001260 01  CN-CONTADORES-DISPLAY REDEFINES CN-CONTADORES.
001270     05 CNX-LINEAS-PAGINA                PIC 9(03).
001280     05 CNX-RENGLONES-IMPRESOS            PIC 9(05).
001290******************************************************************
001300*           AREA PARA EDICION DE LA LINEA DE DETALLE             *
001310******************************************************************
001320 01  WS-LINEA-DETALLE.
001330     05 WD-FECHA                       PIC X(10).
001340     05 FILLER                         PIC X(01).
001350     05 WD-CODIGO                      PIC X(10).
001360     05 FILLER                         PIC X(01).
001370     05 WD-PRODUCTO                    PIC X(30).
001380     05 FILLER                         PIC X(01).
001390     05 WD-ALMACEN                     PIC X(12).
001400     05 FILLER                         PIC X(01).
001410     05 WD-TIPO-DOC                    PIC X(02).
001420     05 FILLER                         PIC X(01).
001430     05 WD-DOCUMENTO                   PIC X(10).
001440     05 FILLER                         PIC X(01).
001450     05 WD-CANTIDAD                    PIC Z,ZZZ,ZZ9.99-.
001460     05 FILLER                         PIC X(01).
001470     05 WD-COSTO                       PIC $Z,ZZ9.99-.
001480     05 FILLER                         PIC X(01).
001490     05 WD-TOTAL                       PIC $Z,ZZZ,ZZ9.99-.
001500     05 FILLER                         PIC X(01).
001510     05 WD-CATEGORIA                   PIC X(15).
001520 01  WS-LINEA-DETALLE-REDEF REDEFINES WS-LINEA-DETALLE.
001530     05 WDX-PRIMERA-MITAD              PIC X(66).
001540     05 WDX-SEGUNDA-MITAD              PIC X(44).
001550******************************************************************
001560*                                                                *
001570*              P R O C E D U R E   D I V I S I O N              *
001580*                                                                *
001590******************************************************************
001600 PROCEDURE DIVISION.
001610******************************************************************
001620*                        0000-MAINLINE                          *
001630******************************************************************
001640 0000-MAINLINE.
001650*-----------------------------------------------------------------
001660     PERFORM 1000-INICIO
001670        THRU 1000-INICIO-EXIT
001680
001690     PERFORM 2000-PROCESO
001700        THRU 2000-PROCESO-EXIT
001710
001720     PERFORM 3000-FINAL
001730        THRU 3000-FINAL-EXIT
001740
001750     STOP RUN
001760     .
001770******************************************************************
001780*          1000-INICIO (ORDENA MOVIMIENTOS POR FECHA DESC.)        *
001790******************************************************************
001800 1000-INICIO.
001810*-----------------------------------------------------------------
001820*    TK-10150 12/08/2001 H.FERREYRA - SE ORDENA EL MAESTRO DE
001830*    MOVIMIENTOS POSTEADOS POR FECHA DESCENDENTE ANTES DE
001840*    IMPRIMIR, PARA QUE EL MOVIMIENTO MAS RECIENTE QUEDE PRIMERO.
001850     SORT WORK-MOV
001860          ON DESCENDING KEY MOV0-FECHA-MOVIMIENTO OF REG-WORK-MOV
001870          USING INVMOV
001880          GIVING INVMOV-ORD
001890
001900     OPEN INPUT  INVMOV-ORD
001910     OPEN INPUT  INVPRD
001920     OPEN OUTPUT RPT-MOVIMIENTOS
001930
001940     PERFORM 1100-ENCABEZADO
001950        THRU 1100-ENCABEZADO-EXIT
001960     .
001970 1000-INICIO-EXIT.
001980     EXIT.
001990******************************************************************
002000*                2100-ENCABEZADO (TITULO Y COLUMNAS)              *
002010******************************************************************
002020 1100-ENCABEZADO.
002030*-----------------------------------------------------------------
002040     MOVE SPACES TO LIN-RPT-MOVIMIENTOS
002050     STRING 'MOVIMIENTOS DE INVENTARIO - ' DELIMITED BY SIZE
002060            CT-NOMBRE-INVENTARIO          DELIMITED BY SIZE
002070            INTO LIN-RPT-MOVIMIENTOS
002080     WRITE LIN-RPT-MOVIMIENTOS AFTER ADVANCING C01
002090
002100     MOVE SPACES TO LIN-RPT-MOVIMIENTOS
002110     WRITE LIN-RPT-MOVIMIENTOS AFTER ADVANCING 1 LINE
002120
002130     MOVE SPACES TO WS-LINEA-DETALLE
002140     MOVE 'FECHA'           TO WD-FECHA
002150     MOVE 'CODIGO'          TO WD-CODIGO
002160     MOVE 'PRODUCTO'        TO WD-PRODUCTO
002170     MOVE 'ALMACEN'         TO WD-ALMACEN
002180     MOVE 'TD'              TO WD-TIPO-DOC
002190     MOVE 'DOCUMENTO'       TO WD-DOCUMENTO
002200     MOVE 'CANTIDAD'        TO WD-CANTIDAD
002210     MOVE 'COSTO UNIT.'     TO WD-COSTO
002220     MOVE 'TOTAL'           TO WD-TOTAL
002230     MOVE 'CATEGORIA'       TO WD-CATEGORIA
002240     MOVE WS-LINEA-DETALLE TO LIN-RPT-MOVIMIENTOS
002250     WRITE LIN-RPT-MOVIMIENTOS AFTER ADVANCING 1 LINE
002260
002270     MOVE 2 TO CN-LINEAS-PAGINA
002280     .
002290 1100-ENCABEZADO-EXIT.
002300     EXIT.
002310******************************************************************
002320*                          2000-PROCESO                         *
002330******************************************************************
002340 2000-PROCESO.
002350*-----------------------------------------------------------------
002360     PERFORM 2100-LEER-ORDENADO
002370        THRU 2100-LEER-ORDENADO-EXIT
002380           UNTIL SI-FIN-ORD OR SI-TOPE-ALCANZADO
002390     .
002400 2000-PROCESO-EXIT.
002410     EXIT.
002420******************************************************************
002430*                    2100-LEER-ORDENADO                         *
002440******************************************************************
002450 2100-LEER-ORDENADO.
002460*-----------------------------------------------------------------
002470     READ INVMOV-ORD
002480          AT END
002490          MOVE 'S' TO SW-FIN-ORD
002500     NOT AT END
002510          PERFORM 2200-IMPRIMIR-DETALLE
002520             THRU 2200-IMPRIMIR-DETALLE-EXIT
002530     END-READ
002540     .
002550 2100-LEER-ORDENADO-EXIT.
002560     EXIT.
002570******************************************************************
002580*  2200-IMPRIMIR-DETALLE (UNA LINEA POR MOVIMIENTO, TOPE 5000)    *
002590******************************************************************
002600 2200-IMPRIMIR-DETALLE.
002610*-----------------------------------------------------------------
002620     MOVE SPACES                          TO WS-LINEA-DETALLE
002630     MOVE MOV0-FECHA-MOVIMIENTO (1:10)     TO WD-FECHA
002640     MOVE MOV0-CODIGO-PRODUCTO             TO WD-CODIGO
002650
002660     PERFORM 2210-BUSCAR-PRODUCTO
002670        THRU 2210-BUSCAR-PRODUCTO-EXIT
002680
002690     MOVE MOV0-ALMACEN (1:12)              TO WD-ALMACEN
002700     MOVE MOV0-TIPO-DOCUMENTO               TO WD-TIPO-DOC
002710     MOVE MOV0-NUMERO-DOCUMENTO (1:10)      TO WD-DOCUMENTO
002720     MOVE MOV0-CANTIDAD                     TO WD-CANTIDAD
002730     MOVE MOV0-COSTO-UNITARIO               TO WD-COSTO
002740     MOVE MOV0-VALOR-TOTAL                  TO WD-TOTAL
002750     MOVE MOV0-CATEGORIA (1:15)             TO WD-CATEGORIA
002760
002770     MOVE WS-LINEA-DETALLE TO LIN-RPT-MOVIMIENTOS
002780     WRITE LIN-RPT-MOVIMIENTOS AFTER ADVANCING 1 LINE
002790     ADD 1 TO CN-LINEAS-PAGINA
002800     ADD 1 TO WS77-TOTAL-REGISTROS
002810     ADD 1 TO CN-RENGLONES-IMPRESOS
002820
002830     IF CN-RENGLONES-IMPRESOS NOT < CT-TOPE-RENGLONES
002840        SET SI-TOPE-ALCANZADO TO TRUE
002850     END-IF
002860
002870     IF CN-LINEAS-PAGINA NOT < 60
002880        PERFORM 1100-ENCABEZADO
002890           THRU 1100-ENCABEZADO-EXIT
002900     END-IF
002910     .
002920 2200-IMPRIMIR-DETALLE-EXIT.
002930     EXIT.
002940******************************************************************
002950*  2210-BUSCAR-PRODUCTO (TRAE LA DESCRIPCION DESDE INVPRD POR     *
002960*  CLAVE; TK-10659 05/09/2009 D.ACOSTA - ANTES SE REPETIA EL      *
002970*  CODIGO EN LA COLUMNA PRODUCTO.)                                *
002980******************************************************************
002990 2210-BUSCAR-PRODUCTO.
003000*-----------------------------------------------------------------
003010     MOVE MOV0-CODIGO-PRODUCTO TO PRD0-CODIGO-PRODUCTO
003020     READ INVPRD
003030          KEY IS PRD0-CODIGO-PRODUCTO
003040          INVALID KEY
003050          MOVE 'PRODUCTO NO ENCONTRADO' TO WD-PRODUCTO
003060     NOT INVALID KEY
003070          MOVE PRD0-DESCRIPCION (1:30) TO WD-PRODUCTO
003080     END-READ
003090     .
003100 2210-BUSCAR-PRODUCTO-EXIT.
003110     EXIT.
003120******************************************************************
003130*                          3000-FINAL                           *
003140******************************************************************
003150 3000-FINAL.
003160*-----------------------------------------------------------------
003170*    TK-10615 14/08/2008 D.ACOSTA - SI EL LOTE NO TUVO NINGUN      *
003180*    MOVIMIENTO ORDENADO SE DEJA UN AVISO EN EL PIE DEL LISTADO.   *
003190     IF WS77-TOTAL-REGISTROS EQUAL ZERO
003200        MOVE SPACES                TO WS-LINEA-DETALLE
003210        MOVE 'SIN MOVIMIENTOS EN LOTE' TO WD-PRODUCTO
003220        MOVE WS-LINEA-DETALLE       TO LIN-RPT-MOVIMIENTOS
003230        WRITE LIN-RPT-MOVIMIENTOS AFTER ADVANCING 1 LINE
003240     END-IF
003250     CLOSE INVMOV-ORD
003260     CLOSE INVPRD
003270     CLOSE RPT-MOVIMIENTOS
003280     .
003290 3000-FINAL-EXIT.
003300     EXIT.
