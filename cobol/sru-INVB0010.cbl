000010******************************************************************
000020* PROGRAM NAME:    INVB0010.                                     *
000030* ORIGINAL AUTHOR: M. IBARRA.                                    *
000040*                                                                *
000050* MAINTENANCE LOG                                                *
000060* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
000070* ---------- ------------  --------------------------------------*
000080* 14/03/1988 M. IBARRA     VERSION INICIAL - CARGA BASE DE STOCK.*
000090* 02/09/1989 M.IBARRA      AGREGADO AJUSTE CANTIDAD CERO (R1.4). *
000100* 11/01/1991 H.FERREYRA    CORRIGE PESO DEL COSTO PONDERADO.     *
000110* 20/06/1993 H.FERREYRA    DETALLE POR ALMACEN SIN DUPLICADOS.   *
000120* 04/11/1996 S.ROMERO      AMPLIA TABLA DE PRODUCTOS A 2000.     *
000130* 17/09/1998 S.ROMERO      REV. Y2K - FECHA DE CORTE A 4 DIGITOS.*
000140* 09/02/1999 S.ROMERO      REV. Y2K - CIERRE PRUEBAS MILENIO.    *
000150* 23/05/2001 D.ACOSTA      TK-10042 RQ VALIDA DESCRIPCION BLANCA.*
000160* 08/08/2004 D.ACOSTA      TK-10391 RQ AMPLIA TABLA A 4000.      *
000170******************************************************************
000180*                                                                *
000190*          I D E N T I F I C A T I O N  D I V I S I O N          *
000200*                                                                *
000210******************************************************************
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.  INVB0010.
000240 AUTHOR. M. IBARRA.
000250 INSTALLATION. DIRECCION DE SISTEMAS - CONTROL DE INVENTARIO.
000260 DATE-WRITTEN. 14/03/1988.
000270 DATE-COMPILED. 08/08/2004.
000280 SECURITY. CONFIDENCIAL.
000290******************************************************************
000300*                                                                *
000310*             E N V I R O N M E N T   D I V I S I O N            *
000320*                                                                *
000330******************************************************************
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     CLASS CLASE-NUMERICA IS "0" THRU "9".
000380 INPUT-OUTPUT SECTION.
000390******************************************************************
000400*              ARCHIVOS INTERVINIENTES EN EL PROCESO             *
000410******************************************************************
000420 FILE-CONTROL.
000430     SELECT INVBASE      ASSIGN       TO INVBASE
000440                         FILE STATUS  IS WS-FS-BASE.
000450     SELECT INVPRD       ASSIGN       TO INVPRD
000460                         ORGANIZATION IS INDEXED
000470                         ACCESS       IS DYNAMIC
000480                         RECORD KEY   IS PRD0-CODIGO-PRODUCTO
000490                         FILE STATUS  IS WS-FS-PRD.
000500     SELECT INVWHD       ASSIGN       TO INVWHD
000510                         FILE STATUS  IS WS-FS-WHD.
000520******************************************************************
000530*                                                                *
000540*                      D A T A   D I V I S I O N                 *
000550*                                                                *
000560******************************************************************
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  INVBASE
000600     RECORDING MODE IS F
000610     RECORD CONTAINS 180 CHARACTERS.
000620 01  REG-INVBASE.
000630      COPY INVBAS0.
000640 FD  INVPRD
000650     LABEL     RECORDS   ARE STANDARD
000660     RECORD CONTAINS 120 CHARACTERS.
000670 01  REG-INVPRD.
000680      COPY INVPRD0.
000690 FD  INVWHD
000700     RECORDING MODE IS F
000710     RECORD CONTAINS 080 CHARACTERS.
000720 01  REG-INVWHD.
000730      COPY INVWHD0.
000740 WORKING-STORAGE SECTION.
000750******************************************************************
000760*           CONTADOR INDEPENDIENTE - LIMPIEZA DE CODIGO           *
000770******************************************************************
000780 77  WS-CEROS-A-LA-IZQ                    PIC 9(02) COMP VALUE 0.
000790******************************************************************
000800*                     DEFINICION DE SWITCHES                    *
000810******************************************************************
000820 01  SW-SWITCHES.
000830     05 SW-FIN-BASE                    PIC X(01) VALUE 'N'.
000840        88 SI-FIN-BASE                       VALUE 'S'.
000850        88 NO-FIN-BASE                       VALUE 'N'.
000860     05 SW-FILE-STATUS.
000870        10 WS-FS-BASE                  PIC X(02) VALUE SPACE.
000880           88 FS-BASE-88-OK                   VALUE '00'.
000890        10 WS-FS-PRD                   PIC X(02) VALUE SPACE.
000900           88 FS-PRD-88-OK                     VALUE '00'.
000910        10 WS-FS-WHD                   PIC X(02) VALUE SPACE.
000920           88 FS-WHD-88-OK                     VALUE '00'.
000930     05 FILLER                          PIC X(04).
000940******************************************************************
000950*                    DEFINICION DE CONSTANTES                    *
000960******************************************************************
000970 01  CT-CONSTANTES.
000980     05 CT-1                           PIC 9(01) VALUE 1.
000990     05 CT-COSTO-DEFECTO                PIC S9(08)V9(02) VALUE 1.00.
001000     05 FILLER                          PIC X(09).
001010******************************************************************
001020*                    DEFINICION DE CONTADORES                    *
001030******************************************************************
001040 01  CN-CONTADORES.
001050     05 CN-FILAS-LEIDAS                PIC 9(07) COMP-3 VALUE 0.
001060     05 CN-PRODUCTOS-GRABADOS           PIC 9(07) COMP-3 VALUE 0.
001070     05 CN-DETALLES-GRABADOS            PIC 9(07) COMP-3 VALUE 0.
001080 01  CN-CONTADORES-DISPLAY REDEFINES CN-CONTADORES.
001090     05 CNX-FILAS-LEIDAS               PIC 9(07).
001100     05 CNX-PRODUCTOS-GRABADOS          PIC 9(07).
001110     05 CNX-DETALLES-GRABADOS           PIC 9(07).
001120******************************************************************
001130*             TABLA DE GRUPOS (CODIGO-DESCRIP-GRUPO)             *
001140******************************************************************
001150 01  WS-TABLA-GRUPOS.
001160     05 WS-GRUPOS-CANT                 PIC 9(04) COMP VALUE 0.
001170     05 WS-GRUPO-ENTRY OCCURS 1 TO 4000 TIMES
001180                       DEPENDING ON WS-GRUPOS-CANT
001190                       INDEXED BY IX-GRP.
001200        10 WTG-CLAVE.
001210           15 WTG-CODIGO                PIC X(20).
001220           15 WTG-DESCRIPCION           PIC X(40).
001230           15 WTG-GRUPO                 PIC X(20).
001240        10 WTG-CANT-TOTAL                PIC S9(12)V9(03) COMP-3.
001250        10 WTG-VALOR-TOTAL               PIC S9(16)V9(02) COMP-3.
001260        10 WTG-COSTO-PRIMERA-FILA        PIC S9(08)V9(02) COMP-3.
001270 01  WS-GRUPO-CLAVE-REDEF REDEFINES WS-TABLA-GRUPOS.
001280     05 FILLER                         PIC 9(04) COMP.
001290     05 WTG-CLAVE-ENTRY OCCURS 1 TO 4000 TIMES
001300                       DEPENDING ON WS-GRUPOS-CANT
001310                       INDEXED BY IX-GRPC.
001320        10 WTG-CLAVE-TEXTO                PIC X(80).
001330        10 FILLER                         PIC X(11).
001340******************************************************************
001350*           TABLA DE CODIGOS YA GRABADOS EN EL MAESTRO           *
001360******************************************************************
001370 01  WS-TABLA-CODIGOS-MAESTRO.
001380     05 WS-COD-MAESTRO-CANT             PIC 9(04) COMP VALUE 0.
001390     05 WS-COD-MAESTRO-ENTRY OCCURS 1 TO 4000 TIMES
001400                             DEPENDING ON WS-COD-MAESTRO-CANT
001410                             INDEXED BY IX-CODM.
001420        10 WTM-CODIGO                   PIC X(20).
001430******************************************************************
001440*         TABLA DE PARES CODIGO-ALMACEN YA GRABADOS              *
001450******************************************************************
001460 01  WS-TABLA-ALMACENES.
001470     05 WS-WHD-CANT                     PIC 9(04) COMP VALUE 0.
001480     05 WS-WHD-ENTRY OCCURS 1 TO 6000 TIMES
001490                    DEPENDING ON WS-WHD-CANT
001500                    INDEXED BY IX-WHD.
001510        10 WTW-CLAVE.
001520           15 WTW-CODIGO                 PIC X(20).
001530           15 WTW-ALMACEN                PIC X(20).
001540 01  WS-WHD-CLAVE-REDEF REDEFINES WS-TABLA-ALMACENES.
001550     05 FILLER                          PIC 9(04) COMP.
001560     05 WTW-CLAVE-ENTRY OCCURS 1 TO 6000 TIMES
001570                       DEPENDING ON WS-WHD-CANT
001580                       INDEXED BY IX-WHDC.
001590        10 WTW-CLAVE-TEXTO                 PIC X(40).
001600******************************************************************
001610*                    AREAS DE TRABAJO VARIAS                     *
001620******************************************************************
001630 01  WS-VARIABLES.
001640     05 WS-CODIGO-LIMPIO                PIC X(20).
001650     05 WS-CODIGO-TEMP                  PIC X(20).
001660     05 WS-COSTO-PONDERADO               PIC S9(08)V9(02) COMP-3.
001670     05 WS-CANTIDAD-DERIVADA             PIC S9(12)V9(03) COMP-3.
001680     05 WS-CLAVE-BUSCADA                 PIC X(80).
001690     05 WS-PAR-BUSCADO                   PIC X(40).
001700     05 FILLER                          PIC X(08).
001710******************************************************************
001720*                                                                *
001730*              L I N K A G E   S E C T I O N                    *
001740*                                                                *
001750******************************************************************
001760 LINKAGE SECTION.
001770 01  LK-PARAMETROS.
001780      COPY INVPRM0.
001790******************************************************************
001800*                                                                *
001810*              P R O C E D U R E   D I V I S I O N              *
001820*                                                                *
001830******************************************************************
001840 PROCEDURE DIVISION USING LK-PARAMETROS.
001850******************************************************************
001860*                        0000-MAINLINE                          *
001870******************************************************************
001880 0000-MAINLINE.
001890*-----------------------------------------------------------------
001900     PERFORM 1000-INICIO
001910        THRU 1000-INICIO-EXIT
001920
001930     PERFORM 2000-PROCESO
001940        THRU 2000-PROCESO-EXIT
001950        UNTIL SI-FIN-BASE
001960
001970     PERFORM 3000-FINAL
001980        THRU 3000-FINAL-EXIT
001990     .
002000******************************************************************
002010*                          1000-INICIO                          *
002020******************************************************************
002030 1000-INICIO.
002040*-----------------------------------------------------------------
002050     MOVE '00' TO PRM0-COD-RETORNO
002060     OPEN INPUT INVBASE
002070     IF NOT FS-BASE-88-OK
002080        DISPLAY 'INVB0010 - ERROR ABRIENDO INVBASE: ' WS-FS-BASE
002090        MOVE '99' TO PRM0-COD-RETORNO
002100        PERFORM 3000-FINAL THRU 3000-FINAL-EXIT
002110     END-IF
002120
002130     OPEN OUTPUT INVPRD
002140     IF NOT FS-PRD-88-OK
002150        DISPLAY 'INVB0010 - ERROR ABRIENDO INVPRD: ' WS-FS-PRD
002160        MOVE '99' TO PRM0-COD-RETORNO
002170        PERFORM 3000-FINAL THRU 3000-FINAL-EXIT
002180     END-IF
002190
002200     OPEN OUTPUT INVWHD
002210     IF NOT FS-WHD-88-OK
002220        DISPLAY 'INVB0010 - ERROR ABRIENDO INVWHD: ' WS-FS-WHD
002230        MOVE '99' TO PRM0-COD-RETORNO
002240        PERFORM 3000-FINAL THRU 3000-FINAL-EXIT
002250     END-IF
002260
002270     PERFORM 2100-LEER-BASE
002280        THRU 2100-LEER-BASE-EXIT
002290     .
002300 1000-INICIO-EXIT.
002310     EXIT.
002320******************************************************************
002330*                          2000-PROCESO                         *
002340******************************************************************
002350 2000-PROCESO.
002360*-----------------------------------------------------------------
002370     PERFORM 2150-VALIDAR-LIMPIAR
002380        THRU 2150-VALIDAR-LIMPIAR-EXIT
002390
002400     IF WS-CODIGO-LIMPIO NOT EQUAL SPACES
002410        AND BAS0-DESCRIPCION NOT EQUAL SPACES
002420        PERFORM 2200-ACUMULAR-GRUPO
002430           THRU 2200-ACUMULAR-GRUPO-EXIT
002440        PERFORM 2500-GRABAR-DETALLE
002450           THRU 2500-GRABAR-DETALLE-EXIT
002460     END-IF
002470
002480     PERFORM 2100-LEER-BASE
002490        THRU 2100-LEER-BASE-EXIT
002500     .
002510 2000-PROCESO-EXIT.
002520     EXIT.
002530******************************************************************
002540*                        2100-LEER-BASE                         *
002550******************************************************************
002560 2100-LEER-BASE.
002570*-----------------------------------------------------------------
002580     READ INVBASE
002590          AT END
002600          MOVE 'S' TO SW-FIN-BASE
002610          NOT AT END
002620          ADD CT-1 TO CN-FILAS-LEIDAS
002630     END-READ
002640     .
002650 2100-LEER-BASE-EXIT.
002660     EXIT.
002670******************************************************************
002680*                    2150-VALIDAR-LIMPIAR (R1.1/R1.2)           *
002690******************************************************************
002700 2150-VALIDAR-LIMPIAR.
002710*-----------------------------------------------------------------
002720     MOVE BAS0-CODIGO-PRODUCTO TO WS-CODIGO-LIMPIO
002730     MOVE 0 TO WS-CEROS-A-LA-IZQ
002740
002750     IF WS-CODIGO-LIMPIO EQUAL SPACES
002760        GO TO 2150-VALIDAR-LIMPIAR-EXIT
002770     END-IF
002780
002790     INSPECT WS-CODIGO-LIMPIO TALLYING WS-CEROS-A-LA-IZQ
002800             FOR LEADING '0'
002810
002820     IF WS-CEROS-A-LA-IZQ > 0 AND WS-CEROS-A-LA-IZQ < 20
002830        MOVE WS-CODIGO-LIMPIO TO WS-CODIGO-TEMP
002840        MOVE SPACES TO WS-CODIGO-LIMPIO
002850        MOVE WS-CODIGO-TEMP (WS-CEROS-A-LA-IZQ + 1 : )
002860             TO WS-CODIGO-LIMPIO
002870     END-IF
002880     .
002890 2150-VALIDAR-LIMPIAR-EXIT.
002900     EXIT.
002910******************************************************************
002920*          2200-ACUMULAR-GRUPO (AGRUPA POR CODIGO-DESC-GRUPO)    *
002930******************************************************************
002940 2200-ACUMULAR-GRUPO.
002950*-----------------------------------------------------------------
002960     MOVE SPACES TO WS-CLAVE-BUSCADA
002970     MOVE WS-CODIGO-LIMPIO     TO WS-CLAVE-BUSCADA (1:20)
002980     MOVE BAS0-DESCRIPCION     TO WS-CLAVE-BUSCADA (21:40)
002990     MOVE BAS0-GRUPO           TO WS-CLAVE-BUSCADA (61:20)
003000
003010     SET IX-GRPC TO 1
003020     SEARCH WTG-CLAVE-ENTRY
003030        AT END
003040           PERFORM 2250-ALTA-GRUPO
003050              THRU 2250-ALTA-GRUPO-EXIT
003060        WHEN WTG-CLAVE-TEXTO (IX-GRPC) EQUAL WS-CLAVE-BUSCADA
003070           SET IX-GRP TO IX-GRPC
003080           ADD BAS0-CANTIDAD    TO WTG-CANT-TOTAL (IX-GRP)
003090           ADD BAS0-VALOR-TOTAL TO WTG-VALOR-TOTAL (IX-GRP)
003100     END-SEARCH
003110     .
003120 2200-ACUMULAR-GRUPO-EXIT.
003130     EXIT.
003140******************************************************************
003150*                  2250-ALTA-GRUPO (NUEVO GRUPO)                *
003160******************************************************************
003170 2250-ALTA-GRUPO.
003180*-----------------------------------------------------------------
003190     ADD CT-1 TO WS-GRUPOS-CANT
003200     SET IX-GRP TO WS-GRUPOS-CANT
003210     MOVE WS-CODIGO-LIMPIO    TO WTG-CODIGO (IX-GRP)
003220     MOVE BAS0-DESCRIPCION    TO WTG-DESCRIPCION (IX-GRP)
003230     MOVE BAS0-GRUPO          TO WTG-GRUPO (IX-GRP)
003240     MOVE BAS0-CANTIDAD       TO WTG-CANT-TOTAL (IX-GRP)
003250     MOVE BAS0-VALOR-TOTAL    TO WTG-VALOR-TOTAL (IX-GRP)
003260     MOVE BAS0-COSTO-UNITARIO TO WTG-COSTO-PRIMERA-FILA (IX-GRP)
003270     .
003280 2250-ALTA-GRUPO-EXIT.
003290     EXIT.
003300******************************************************************
003310*       2500-GRABAR-DETALLE (UNICO POR CODIGO-ALMACEN)           *
003320******************************************************************
003330 2500-GRABAR-DETALLE.
003340*-----------------------------------------------------------------
003350     MOVE SPACES TO WS-PAR-BUSCADO
003360     MOVE WS-CODIGO-LIMPIO TO WS-PAR-BUSCADO (1:20)
003370     MOVE BAS0-ALMACEN    TO WS-PAR-BUSCADO (21:20)
003380
003390     SET IX-WHDC TO 1
003400     SEARCH WTW-CLAVE-ENTRY
003410        AT END
003420           PERFORM 2550-ALTA-DETALLE
003430              THRU 2550-ALTA-DETALLE-EXIT
003440        WHEN WTW-CLAVE-TEXTO (IX-WHDC) EQUAL WS-PAR-BUSCADO
003450           CONTINUE
003460     END-SEARCH
003470     .
003480 2500-GRABAR-DETALLE-EXIT.
003490     EXIT.
003500******************************************************************
003510*                   2550-ALTA-DETALLE (NUEVO PAR)               *
003520******************************************************************
003530 2550-ALTA-DETALLE.
003540*-----------------------------------------------------------------
003550     ADD CT-1 TO WS-WHD-CANT
003560     SET IX-WHD TO WS-WHD-CANT
003570     MOVE WS-CODIGO-LIMPIO TO WTW-CODIGO (IX-WHD)
003580     MOVE BAS0-ALMACEN     TO WTW-ALMACEN (IX-WHD)
003590
003600     MOVE WS-CODIGO-LIMPIO    TO WHD0-CODIGO-PRODUCTO
003610     MOVE BAS0-ALMACEN        TO WHD0-ALMACEN
003620     MOVE BAS0-CANTIDAD       TO WHD0-CANTIDAD-INICIAL
003630     MOVE BAS0-VALOR-TOTAL    TO WHD0-VALOR-INICIAL
003640     WRITE REG-INVWHD
003650     ADD CT-1 TO CN-DETALLES-GRABADOS
003660     .
003670 2550-ALTA-DETALLE-EXIT.
003680     EXIT.
003690******************************************************************
003700*                          3000-FINAL                           *
003710******************************************************************
003720 3000-FINAL.
003730*-----------------------------------------------------------------
003740     IF PRM0-88-OK
003750        PERFORM 3100-GRABAR-MAESTRO
003760           THRU 3100-GRABAR-MAESTRO-EXIT
003770           VARYING IX-GRP FROM 1 BY 1
003780           UNTIL IX-GRP > WS-GRUPOS-CANT
003790     END-IF
003800
003810     CLOSE INVBASE
003820     CLOSE INVPRD
003830     CLOSE INVWHD
003840
003850     MOVE CN-FILAS-LEIDAS       TO PRM0-FILAS-LEIDAS
003860     MOVE CN-PRODUCTOS-GRABADOS TO PRM0-FILAS-CREADAS
003870     MOVE 0                     TO PRM0-FILAS-DUPLICADAS
003880
003890     GOBACK
003900     .
003910 3000-FINAL-EXIT.
003920     EXIT.
003930******************************************************************
003940*     3100-GRABAR-MAESTRO (R1.3/R1.4/R1.5, UNO POR CODIGO)       *
003950******************************************************************
003960 3100-GRABAR-MAESTRO.
003970*-----------------------------------------------------------------
003980     SET IX-CODM TO 1
003990     IF WS-COD-MAESTRO-CANT = 0
004000        PERFORM 3150-CALCULAR-Y-GRABAR
004010           THRU 3150-CALCULAR-Y-GRABAR-EXIT
004020     ELSE
004030        SEARCH WS-COD-MAESTRO-ENTRY
004040           AT END
004050              PERFORM 3150-CALCULAR-Y-GRABAR
004060                 THRU 3150-CALCULAR-Y-GRABAR-EXIT
004070           WHEN WTM-CODIGO (IX-CODM) EQUAL WTG-CODIGO (IX-GRP)
004080              CONTINUE
004090        END-SEARCH
004100     END-IF
004110     .
004120 3100-GRABAR-MAESTRO-EXIT.
004130     EXIT.
004140******************************************************************
004150*     3150-CALCULAR-Y-GRABAR (COSTO PONDERADO Y AJUSTE CERO)    *
004160******************************************************************
004170 3150-CALCULAR-Y-GRABAR.
004180*-----------------------------------------------------------------
004190     ADD CT-1 TO WS-COD-MAESTRO-CANT
004200     SET IX-CODM TO WS-COD-MAESTRO-CANT
004210     MOVE WTG-CODIGO (IX-GRP) TO WTM-CODIGO (IX-CODM)
004220
004230     IF WTG-CANT-TOTAL (IX-GRP) NOT EQUAL ZERO
004240        COMPUTE WS-COSTO-PONDERADO ROUNDED =
004250                WTG-VALOR-TOTAL (IX-GRP) / WTG-CANT-TOTAL (IX-GRP)
004260     ELSE
004270        MOVE WTG-COSTO-PRIMERA-FILA (IX-GRP) TO WS-COSTO-PONDERADO
004280     END-IF
004290
004300     MOVE WTG-CANT-TOTAL (IX-GRP) TO WS-CANTIDAD-DERIVADA
004310     IF WTG-CANT-TOTAL (IX-GRP) EQUAL ZERO
004320        AND WTG-VALOR-TOTAL (IX-GRP) > ZERO
004330        IF WS-COSTO-PONDERADO > ZERO
004340           COMPUTE WS-CANTIDAD-DERIVADA ROUNDED =
004350                   WTG-VALOR-TOTAL (IX-GRP) / WS-COSTO-PONDERADO
004360        ELSE
004370           MOVE CT-COSTO-DEFECTO TO WS-COSTO-PONDERADO
004380           MOVE WTG-VALOR-TOTAL (IX-GRP) TO WS-CANTIDAD-DERIVADA
004390        END-IF
004400     END-IF
004410
004420     MOVE WTG-CODIGO (IX-GRP)      TO PRD0-CODIGO-PRODUCTO
004430     MOVE WTG-DESCRIPCION (IX-GRP) TO PRD0-DESCRIPCION
004440     MOVE WTG-GRUPO (IX-GRP)       TO PRD0-GRUPO
004450     MOVE WS-CANTIDAD-DERIVADA     TO PRD0-SALDO-INICIAL
004460     MOVE WS-COSTO-PONDERADO       TO PRD0-COSTO-UNIT-INICIAL
004470     WRITE REG-INVPRD
004480     ADD CT-1 TO CN-PRODUCTOS-GRABADOS
004490     .
004500 3150-CALCULAR-Y-GRABAR-EXIT.
004510     EXIT.
