000010******************************************************************
000020* PROGRAM NAME:    INVU0020.                                     *
000030* ORIGINAL AUTHOR: M. IBARRA.                                    *
000040*                                                                *
000050* MAINTENANCE LOG                                                *
000060* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
000070* ---------- ------------  --------------------------------------*
000080* 02/05/1990 M. IBARRA     VERSION INICIAL - POSTEO DE EXTRACTO  *
000090*                          DE MOVIMIENTOS.                      *
000100* 19/02/1992 H.FERREYRA    INCORPORA ALTA AUTOMATICA DE PRODUCTO.*
000110* 30/07/1994 H.FERREYRA    DEFECTOS DE COSTO Y TOTAL (R2.4).     *
000120* 11/10/1997 S.ROMERO      DESCARTE DE MOVIMIENTOS DUPLICADOS.   *
000130* 17/09/1998 S.ROMERO      REV. Y2K - ARMADO DE FECHA A 4 DIGITOS*
000140* 09/02/1999 S.ROMERO      REV. Y2K - CIERRE PRUEBAS MILENIO.    *
000150* 14/04/2002 D.ACOSTA      TK-10177 RQ TIPO GF COMO ENTRADA.     *
000160* 03/06/2002 D.ACOSTA      TK-10177 EL UNSTRING DE 2150 SOLO     *
000170*                          RECONOCIA EA/SA, GF QUEDABA EN        *
000180*                          BLANCO Y SE PERDIA EL RENGLON - CORR. *
000190* 12/12/2005 D.ACOSTA      TK-10512 RQ AMPLIA TABLA DUPLIC.6000. *
000200* 21/08/2009 D.ACOSTA      TK-10644 SW-HAY-EXTRACTO SIN 88 DE   *
000210*                          ALTA; IF/SET DE 2000/2150 QUEDABAN   *
000220*                          SOBRE EL CAMPO - SE AGREGA            *
000230*                          SI-HAY-EXTRACTO.                      *
000240******************************************************************
000250*                                                                *
000260*          I D E N T I F I C A T I O N  D I V I S I O N          *
000270*                                                                *
000280******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  INVU0020.
000310 AUTHOR. M. IBARRA.
000320 INSTALLATION. DIRECCION DE SISTEMAS - CONTROL DE INVENTARIO.
000330 DATE-WRITTEN. 02/05/1990.
000340 DATE-COMPILED. 21/08/2009.
000350 SECURITY. CONFIDENCIAL.
000360******************************************************************
000370*                                                                *
000380*             E N V I R O N M E N T   D I V I S I O N            *
000390*                                                                *
000400******************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     CLASS CLASE-NUMERICA IS "0" THRU "9".
000450 INPUT-OUTPUT SECTION.
000460******************************************************************
000470*              ARCHIVOS INTERVINIENTES EN EL PROCESO             *
000480******************************************************************
000490 FILE-CONTROL.
000500     SELECT INVMVT       ASSIGN       TO INVMVT
000510                         FILE STATUS  IS WS-FS-MVT.
000520     SELECT INVPRD       ASSIGN       TO INVPRD
000530                         ORGANIZATION IS INDEXED
000540                         ACCESS       IS DYNAMIC
000550                         RECORD KEY   IS PRD0-CODIGO-PRODUCTO
000560                         FILE STATUS  IS WS-FS-PRD.
000570     SELECT INVMOV       ASSIGN       TO INVMOV
000580                         FILE STATUS  IS WS-FS-MOV.
000590******************************************************************
000600*                                                                *
000610*                      D A T A   D I V I S I O N                 *
000620*                                                                *
000630******************************************************************
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  INVMVT
000670     RECORDING MODE IS F
000680     RECORD CONTAINS 230 CHARACTERS.
000690 01  REG-INVMVT.
000700      COPY INVMVT0.
000710 FD  INVPRD
000720     LABEL     RECORDS   ARE STANDARD
000730     RECORD CONTAINS 120 CHARACTERS.
000740 01  REG-INVPRD.
000750      COPY INVPRD0.
000760 FD  INVMOV
000770     RECORDING MODE IS F
000780     RECORD CONTAINS 200 CHARACTERS.
000790 01  REG-INVMOV.
000800      COPY INVMOV0.
000810 WORKING-STORAGE SECTION.
000820******************************************************************
000830*           CONTADOR INDEPENDIENTE - LIMPIEZA DE CODIGO           *
000840******************************************************************
000850 77  WS-CEROS-A-LA-IZQ                    PIC 9(02) COMP VALUE 0.
000860******************************************************************
000870*                     DEFINICION DE SWITCHES                    *
000880******************************************************************
000890 01  SW-SWITCHES.
000900     05 SW-FIN-MVT                     PIC X(01) VALUE 'N'.
000910        88 SI-FIN-MVT                        VALUE 'S'.
000920        88 NO-FIN-MVT                        VALUE 'N'.
000930     05 SW-FIN-MOV-CARGA               PIC X(01) VALUE 'N'.
000940        88 SI-FIN-MOV-CARGA                  VALUE 'S'.
000950     05 SW-HAY-EXTRACTO                PIC X(01) VALUE 'S'.
000960        88 SI-HAY-EXTRACTO                   VALUE 'S'.
000970        88 NO-HAY-EXTRACTO                   VALUE 'N'.
000980     05 SW-FILE-STATUS.
000990        10 WS-FS-MVT                  PIC X(02) VALUE SPACE.
001000           88 FS-MVT-88-OK                   VALUE '00'.
001010           88 FS-MVT-88-NOTFOUND              VALUE '35'.
001020        10 WS-FS-PRD                  PIC X(02) VALUE SPACE.
001030           88 FS-PRD-88-OK                    VALUE '00'.
001040           88 FS-PRD-88-NOTFND                VALUE '23'.
001050        10 WS-FS-MOV                  PIC X(02) VALUE SPACE.
001060           88 FS-MOV-88-OK                    VALUE '00'.
001070     05 FILLER                          PIC X(04).
001080******************************************************************
001090*                    DEFINICION DE CONSTANTES                    *
001100******************************************************************
001110 01  CT-CONSTANTES.
001120     05 CT-1                          PIC 9(01) VALUE 1.
001130     05 CT-ALFABETO-MINUSCULAS         PIC X(26)
001140        VALUE 'abcdefghijklmnopqrstuvwxyz'.
001150     05 CT-ALFABETO-MAYUSCULAS         PIC X(26)
001160        VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001170     05 CT-TIPO-EA                     PIC X(02) VALUE 'EA'.
001180     05 CT-TIPO-SA                     PIC X(02) VALUE 'SA'.
001190     05 CT-TIPO-GF                     PIC X(02) VALUE 'GF'.
001200     05 FILLER                          PIC X(07).
001210******************************************************************
001220*                    DEFINICION DE CONTADORES                    *
001230******************************************************************
001240 01  CN-CONTADORES.
001250     05 CN-MOVIMIENTOS-POSTEADOS       PIC 9(07) COMP-3 VALUE 0.
001260     05 CN-MOVIMIENTOS-DUPLICADOS      PIC 9(07) COMP-3 VALUE 0.
001270     05 CN-PRODUCTOS-ALTA               PIC 9(07) COMP-3 VALUE 0.
001280 01  CN-CONTADORES-DISPLAY REDEFINES CN-CONTADORES.
001290     05 CNX-MOVIMIENTOS-POSTEADOS      PIC 9(07).
001300     05 CNX-MOVIMIENTOS-DUPLICADOS     PIC 9(07).
001310     05 CNX-PRODUCTOS-ALTA              PIC 9(07).
001320******************************************************************
001330*          TABLA DE CLAVES DE MOVIMIENTOS YA POSTEADOS          *
001340*          (R2.6 - TIPO+NUMERO+PRODUCTO+CENTRO+FECHA+ALMACEN)    *
001350******************************************************************
001360 01  WS-TABLA-DUPLICADOS.
001370     05 WS-DUP-CANT                    PIC 9(04) COMP VALUE 0.
001380     05 WS-DUP-ENTRY OCCURS 1 TO 6000 TIMES
001390                     DEPENDING ON WS-DUP-CANT
001400                     INDEXED BY IX-DUP.
001410        10 WTD-CLAVE.
001420           15 WTD-TIPO-DOCUMENTO        PIC X(02).
001430           15 WTD-NUMERO-DOCUMENTO      PIC X(18).
001440           15 WTD-CODIGO-PRODUCTO       PIC X(20).
001450           15 WTD-CENTRO-COSTO          PIC X(20).
001460           15 WTD-FECHA-MOVIMIENTO      PIC X(10).
001470           15 WTD-ALMACEN               PIC X(20).
001480 01  WS-DUP-CLAVE-REDEF REDEFINES WS-TABLA-DUPLICADOS.
001490     05 FILLER                         PIC 9(04) COMP.
001500     05 WTD-CLAVE-ENTRY OCCURS 1 TO 6000 TIMES
001510                       DEPENDING ON WS-DUP-CANT
001520                       INDEXED BY IX-DUPC.
001530        10 WTD-CLAVE-TEXTO                PIC X(90).
001540******************************************************************
001550*                    AREAS DE TRABAJO VARIAS                    *
001560******************************************************************
001570 01  WS-VARIABLES.
001580     05 WS-CODIGO-LIMPIO                PIC X(20).
001590     05 WS-CODIGO-TEMP                  PIC X(20).
001600     05 WS-DOCUMENTO-MAYUSC              PIC X(20).
001610     05 WS-TIPO-DOCUMENTO                PIC X(02).
001620     05 WS-NUMERO-DOCUMENTO              PIC X(18).
001630     05 WS-PUNTERO-DOC                   PIC 9(02) COMP.
001640     05 WS-FECHA-AAAAMMDD REDEFINES WS-PUNTERO-DOC PIC 9(02).
001650     05 WS-FECHA-FORMATEADA              PIC X(10).
001660     05 WS-CANTIDAD-NETA                 PIC S9(12)V9(3) COMP-3.
001670     05 WS-VALOR-TOTAL-CALC              PIC S9(16)V9(2) COMP-3.
001680     05 WS-COSTO-CALC                    PIC S9(08)V9(2) COMP-3.
001690     05 WS-CLAVE-BUSCADA                 PIC X(90).
001700     05 FILLER                           PIC X(06).
001710******************************************************************
001720*                                                                *
001730*              L I N K A G E   S E C T I O N                    *
001740*                                                                *
001750******************************************************************
001760 LINKAGE SECTION.
001770 01  LK-PARAMETROS.
001780      COPY INVPRM0.
001790******************************************************************
001800*                                                                *
001810*              P R O C E D U R E   D I V I S I O N              *
001820*                                                                *
001830******************************************************************
001840 PROCEDURE DIVISION USING LK-PARAMETROS.
001850******************************************************************
001860*                        0000-MAINLINE                          *
001870******************************************************************
001880 0000-MAINLINE.
001890*-----------------------------------------------------------------
001900     PERFORM 1000-INICIO
001910        THRU 1000-INICIO-EXIT
001920
001930     IF SI-FIN-MVT
001940        PERFORM 3000-FINAL
001950           THRU 3000-FINAL-EXIT
001960     ELSE
001970        PERFORM 2000-PROCESO
001980           THRU 2000-PROCESO-EXIT
001990           UNTIL SI-FIN-MVT
002000        PERFORM 3000-FINAL
002010           THRU 3000-FINAL-EXIT
002020     END-IF
002030     .
002040******************************************************************
002050*                          1000-INICIO                          *
002060******************************************************************
002070 1000-INICIO.
002080*-----------------------------------------------------------------
002090     MOVE '00' TO PRM0-COD-RETORNO
002100     OPEN INPUT INVMVT
002110     IF FS-MVT-88-NOTFOUND
002120        MOVE 'S' TO SW-FIN-MVT
002130        GO TO 1000-INICIO-EXIT
002140     END-IF
002150     IF NOT FS-MVT-88-OK
002160        DISPLAY 'INVU0020 - ERROR ABRIENDO INVMVT: ' WS-FS-MVT
002170        MOVE '99' TO PRM0-COD-RETORNO
002180        MOVE 'S' TO SW-FIN-MVT
002190        GO TO 1000-INICIO-EXIT
002200     END-IF
002210
002220     OPEN I-O INVPRD
002230     IF NOT FS-PRD-88-OK
002240        DISPLAY 'INVU0020 - ERROR ABRIENDO INVPRD: ' WS-FS-PRD
002250        MOVE '99' TO PRM0-COD-RETORNO
002260        MOVE 'S' TO SW-FIN-MVT
002270        GO TO 1000-INICIO-EXIT
002280     END-IF
002290
002300     PERFORM 1100-CARGAR-DUPLICADOS
002310        THRU 1100-CARGAR-DUPLICADOS-EXIT
002320
002330     OPEN EXTEND INVMOV
002340     IF NOT FS-MOV-88-OK
002350        DISPLAY 'INVU0020 - ERROR ABRIENDO INVMOV: ' WS-FS-MOV
002360        MOVE '99' TO PRM0-COD-RETORNO
002370        MOVE 'S' TO SW-FIN-MVT
002380        GO TO 1000-INICIO-EXIT
002390     END-IF
002400
002410     PERFORM 2100-LEER-MVT
002420        THRU 2100-LEER-MVT-EXIT
002430     .
002440 1000-INICIO-EXIT.
002450     EXIT.
002460******************************************************************
002470*          1100-CARGAR-DUPLICADOS (PRE-CARGA CLAVES MOV)         *
002480******************************************************************
002490 1100-CARGAR-DUPLICADOS.
002500*-----------------------------------------------------------------
002510     OPEN INPUT INVMOV
002520     IF NOT FS-MOV-88-OK
002530        GO TO 1100-CARGAR-DUPLICADOS-EXIT
002540     END-IF
002550
002560     PERFORM 1150-LEER-MOV-EXISTENTE
002570        THRU 1150-LEER-MOV-EXISTENTE-EXIT
002580
002590     PERFORM 1160-ACUMULAR-CLAVE-DUP
002600        THRU 1160-ACUMULAR-CLAVE-DUP-EXIT
002610        UNTIL SI-FIN-MOV-CARGA
002620
002630     CLOSE INVMOV
002640     MOVE 'N' TO SW-FIN-MOV-CARGA
002650     .
002660 1100-CARGAR-DUPLICADOS-EXIT.
002670     EXIT.
002680******************************************************************
002690*                    1150-LEER-MOV-EXISTENTE                    *
002700******************************************************************
002710 1150-LEER-MOV-EXISTENTE.
002720*-----------------------------------------------------------------
002730     READ INVMOV
002740          AT END
002750          MOVE 'S' TO SW-FIN-MOV-CARGA
002760     END-READ
002770     .
002780 1150-LEER-MOV-EXISTENTE-EXIT.
002790     EXIT.
002800******************************************************************
002810*                    1160-ACUMULAR-CLAVE-DUP                    *
002820******************************************************************
002830 1160-ACUMULAR-CLAVE-DUP.
002840*-----------------------------------------------------------------
002850     ADD CT-1 TO WS-DUP-CANT
002860     SET IX-DUP TO WS-DUP-CANT
002870     MOVE MOV0-TIPO-DOCUMENTO    TO WTD-TIPO-DOCUMENTO (IX-DUP)
002880     MOVE MOV0-NUMERO-DOCUMENTO  TO WTD-NUMERO-DOCUMENTO (IX-DUP)
002890     MOVE MOV0-CODIGO-PRODUCTO   TO WTD-CODIGO-PRODUCTO (IX-DUP)
002900     MOVE MOV0-CENTRO-COSTO      TO WTD-CENTRO-COSTO (IX-DUP)
002910     MOVE MOV0-FECHA-MOVIMIENTO  TO WTD-FECHA-MOVIMIENTO (IX-DUP)
002920     MOVE MOV0-ALMACEN           TO WTD-ALMACEN (IX-DUP)
002930
002940     PERFORM 1150-LEER-MOV-EXISTENTE
002950        THRU 1150-LEER-MOV-EXISTENTE-EXIT
002960     .
002970 1160-ACUMULAR-CLAVE-DUP-EXIT.
002980     EXIT.
002990******************************************************************
003000*                          2000-PROCESO                         *
003010******************************************************************
003020 2000-PROCESO.
003030*-----------------------------------------------------------------
003040     PERFORM 2150-NORMALIZAR
003050        THRU 2150-NORMALIZAR-EXIT
003060
003070     IF SI-HAY-EXTRACTO
003080        PERFORM 2200-LIMPIAR-NUMERICOS
003090           THRU 2200-LIMPIAR-NUMERICOS-EXIT
003100        PERFORM 2300-BUSCAR-O-CREAR-PRODUCTO
003110           THRU 2300-BUSCAR-O-CREAR-PRODUCTO-EXIT
003120        PERFORM 2400-CALCULAR-Y-POSTEAR
003130           THRU 2400-CALCULAR-Y-POSTEAR-EXIT
003140     END-IF
003150
003160     MOVE 'S' TO SW-HAY-EXTRACTO
003170     PERFORM 2100-LEER-MVT
003180        THRU 2100-LEER-MVT-EXIT
003190     .
003200 2000-PROCESO-EXIT.
003210     EXIT.
003220******************************************************************
003230*                        2100-LEER-MVT                          *
003240******************************************************************
003250 2100-LEER-MVT.
003260*-----------------------------------------------------------------
003270     READ INVMVT
003280          AT END
003290          MOVE 'S' TO SW-FIN-MVT
003300     END-READ
003310     .
003320 2100-LEER-MVT-EXIT.
003330     EXIT.
003340******************************************************************
003350*     2150-NORMALIZAR (R2.1 FECHA / R2.2 DOCUMENTO / R2.3 ITEM)  *
003360*     TK-10177 03/06/2002 D.ACOSTA - GF SE TRATA COMO ENTRADA,   *
003370*     IGUAL QUE EA, AL PARTIR EL NUMERO DE DOCUMENTO.            *
003380******************************************************************
003390 2150-NORMALIZAR.
003400*-----------------------------------------------------------------
003410     SET NO-HAY-EXTRACTO TO TRUE
003420     MOVE SPACES TO WS-FECHA-FORMATEADA
003430     MOVE SPACES TO WS-TIPO-DOCUMENTO
003440     MOVE SPACES TO WS-NUMERO-DOCUMENTO
003450
003460     MOVE MVT0-CODIGO-ITEM TO WS-CODIGO-LIMPIO
003470     MOVE 0 TO WS-CEROS-A-LA-IZQ
003480     IF WS-CODIGO-LIMPIO NOT EQUAL SPACES
003490        INSPECT WS-CODIGO-LIMPIO TALLYING WS-CEROS-A-LA-IZQ
003500                FOR LEADING '0'
003510        IF WS-CEROS-A-LA-IZQ > 0 AND WS-CEROS-A-LA-IZQ < 20
003520           MOVE WS-CODIGO-LIMPIO TO WS-CODIGO-TEMP
003530           MOVE SPACES TO WS-CODIGO-LIMPIO
003540           MOVE WS-CODIGO-TEMP (WS-CEROS-A-LA-IZQ + 1 : )
003550                TO WS-CODIGO-LIMPIO
003560        END-IF
003570     END-IF
003580
003590     IF WS-CODIGO-LIMPIO EQUAL SPACES
003600        GO TO 2150-NORMALIZAR-EXIT
003610     END-IF
003620
003630     IF MVT0-FECHA-MOVIMIENTO CLASE-NUMERICA
003640        AND MVT0-FECHA-MOVIMIENTO NOT EQUAL SPACES
003650        STRING MVT0-FECHA-MOVIMIENTO (1:4) '-'
003660               MVT0-FECHA-MOVIMIENTO (5:2) '-'
003670               MVT0-FECHA-MOVIMIENTO (7:2)
003680               DELIMITED BY SIZE INTO WS-FECHA-FORMATEADA
003690     ELSE
003700        GO TO 2150-NORMALIZAR-EXIT
003710     END-IF
003720
003730     IF MVT0-DOCUMENTO EQUAL SPACES
003740        GO TO 2150-NORMALIZAR-EXIT
003750     END-IF
003760
003770     MOVE MVT0-DOCUMENTO TO WS-DOCUMENTO-MAYUSC
003780     INSPECT WS-DOCUMENTO-MAYUSC
003790             CONVERTING CT-ALFABETO-MINUSCULAS
003800             TO         CT-ALFABETO-MAYUSCULAS
003810
003820     UNSTRING WS-DOCUMENTO-MAYUSC DELIMITED BY CT-TIPO-EA
003830                                            OR CT-TIPO-SA
003840                                            OR CT-TIPO-GF
003850              INTO WS-NUMERO-DOCUMENTO
003860              DELIMITER IN WS-TIPO-DOCUMENTO
003870              POINTER WS-PUNTERO-DOC
003880
003890     IF WS-TIPO-DOCUMENTO EQUAL SPACES
003900        GO TO 2150-NORMALIZAR-EXIT
003910     END-IF
003920
003930     MOVE SPACES TO WS-NUMERO-DOCUMENTO
003940     MOVE WS-DOCUMENTO-MAYUSC (WS-PUNTERO-DOC : )
003950          TO WS-NUMERO-DOCUMENTO
003960
003970     SET SI-HAY-EXTRACTO TO TRUE
003980     .
003990 2150-NORMALIZAR-EXIT.
004000     EXIT.
004010******************************************************************
004020*          2200-LIMPIAR-NUMERICOS (R1.6/R2.9 - NO NUMERICOS)     *
004030******************************************************************
004040 2200-LIMPIAR-NUMERICOS.
004050*-----------------------------------------------------------------
004060     IF MVT0-CANTIDAD-ENTRADA NOT NUMERIC
004070        MOVE 0 TO MVT0-CANTIDAD-ENTRADA
004080     END-IF
004090     IF MVT0-CANTIDAD-SALIDA NOT NUMERIC
004100        MOVE 0 TO MVT0-CANTIDAD-SALIDA
004110     END-IF
004120     IF MVT0-CANTIDAD-FINAL NOT NUMERIC
004130        MOVE 0 TO MVT0-CANTIDAD-FINAL
004140     END-IF
004150     IF MVT0-COSTO-UNITARIO NOT NUMERIC
004160        MOVE 0 TO MVT0-COSTO-UNITARIO
004170     END-IF
004180     IF MVT0-VALOR-TOTAL NOT NUMERIC
004190        MOVE 0 TO MVT0-VALOR-TOTAL
004200     END-IF
004210     .
004220 2200-LIMPIAR-NUMERICOS-EXIT.
004230     EXIT.
004240******************************************************************
004250*    2300-BUSCAR-O-CREAR-PRODUCTO (R2.5 ALTA AUTOMATICA)         *
004260******************************************************************
004270 2300-BUSCAR-O-CREAR-PRODUCTO.
004280*-----------------------------------------------------------------
004290     MOVE WS-CODIGO-LIMPIO TO PRD0-CODIGO-PRODUCTO
004300     READ INVPRD
004310          KEY IS PRD0-CODIGO-PRODUCTO
004320          INVALID KEY
004330          PERFORM 2350-ALTA-PRODUCTO
004340             THRU 2350-ALTA-PRODUCTO-EXIT
004350     END-READ
004360     .
004370 2300-BUSCAR-O-CREAR-PRODUCTO-EXIT.
004380     EXIT.
004390******************************************************************
004400*                    2350-ALTA-PRODUCTO                         *
004410******************************************************************
004420 2350-ALTA-PRODUCTO.
004430*-----------------------------------------------------------------
004440     MOVE WS-CODIGO-LIMPIO    TO PRD0-CODIGO-PRODUCTO
004450     MOVE MVT0-DESCRIPCION    TO PRD0-DESCRIPCION
004460     MOVE MVT0-CATEGORIA      TO PRD0-GRUPO
004470     MOVE 0                  TO PRD0-SALDO-INICIAL
004480     MOVE 0                  TO PRD0-COSTO-UNIT-INICIAL
004490     WRITE REG-INVPRD
004500        INVALID KEY
004510        CONTINUE
004520     END-WRITE
004530     ADD CT-1 TO CN-PRODUCTOS-ALTA
004540     .
004550 2350-ALTA-PRODUCTO-EXIT.
004560     EXIT.
004570******************************************************************
004580*   2400-CALCULAR-Y-POSTEAR (R2.3/R2.4/R2.6/R2.7, POSTEO)        *
004590******************************************************************
004600 2400-CALCULAR-Y-POSTEAR.
004610*-----------------------------------------------------------------
004620     COMPUTE WS-CANTIDAD-NETA =
004630             MVT0-CANTIDAD-ENTRADA - MVT0-CANTIDAD-SALIDA
004640
004650     IF WS-CANTIDAD-NETA EQUAL ZERO
004660        GO TO 2400-CALCULAR-Y-POSTEAR-EXIT
004670     END-IF
004680
004690     MOVE MVT0-VALOR-TOTAL   TO WS-VALOR-TOTAL-CALC
004700     MOVE MVT0-COSTO-UNITARIO TO WS-COSTO-CALC
004710
004720     IF WS-VALOR-TOTAL-CALC EQUAL ZERO
004730        IF WS-CANTIDAD-NETA < ZERO
004740           COMPUTE WS-VALOR-TOTAL-CALC ROUNDED =
004750                   WS-CANTIDAD-NETA * WS-COSTO-CALC * -1
004760        ELSE
004770           COMPUTE WS-VALOR-TOTAL-CALC ROUNDED =
004780                   WS-CANTIDAD-NETA * WS-COSTO-CALC
004790        END-IF
004800     END-IF
004810
004820     IF WS-COSTO-CALC EQUAL ZERO
004830        AND WS-VALOR-TOTAL-CALC NOT EQUAL ZERO
004840        IF WS-CANTIDAD-NETA < ZERO
004850           COMPUTE WS-COSTO-CALC ROUNDED =
004860                   WS-VALOR-TOTAL-CALC / (WS-CANTIDAD-NETA * -1)
004870        ELSE
004880           COMPUTE WS-COSTO-CALC ROUNDED =
004890                   WS-VALOR-TOTAL-CALC / WS-CANTIDAD-NETA
004900        END-IF
004910     END-IF
004920
004930     MOVE SPACES TO WS-CLAVE-BUSCADA
004940     MOVE WS-TIPO-DOCUMENTO     TO WS-CLAVE-BUSCADA (1:2)
004950     MOVE WS-NUMERO-DOCUMENTO   TO WS-CLAVE-BUSCADA (3:18)
004960     MOVE WS-CODIGO-LIMPIO      TO WS-CLAVE-BUSCADA (21:20)
004970     MOVE MVT0-CENTRO-COSTO     TO WS-CLAVE-BUSCADA (41:20)
004980     MOVE WS-FECHA-FORMATEADA   TO WS-CLAVE-BUSCADA (61:10)
004990     MOVE MVT0-LOCALIZACION     TO WS-CLAVE-BUSCADA (71:20)
005000
005010     SET IX-DUPC TO 1
005020     IF WS-DUP-CANT EQUAL ZERO
005030        PERFORM 2450-GRABAR-MOVIMIENTO
005040           THRU 2450-GRABAR-MOVIMIENTO-EXIT
005050     ELSE
005060        SEARCH WTD-CLAVE-ENTRY
005070           AT END
005080              PERFORM 2450-GRABAR-MOVIMIENTO
005090                 THRU 2450-GRABAR-MOVIMIENTO-EXIT
005100           WHEN WTD-CLAVE-TEXTO (IX-DUPC) EQUAL WS-CLAVE-BUSCADA
005110              ADD CT-1 TO CN-MOVIMIENTOS-DUPLICADOS
005120        END-SEARCH
005130     END-IF
005140     .
005150 2400-CALCULAR-Y-POSTEAR-EXIT.
005160     EXIT.
005170******************************************************************
005180*                   2450-GRABAR-MOVIMIENTO                       *
005190******************************************************************
005200 2450-GRABAR-MOVIMIENTO.
005210*-----------------------------------------------------------------
005220     MOVE PRM0-BATCH-ID           TO MOV0-BATCH-ID
005230     MOVE WS-CODIGO-LIMPIO        TO MOV0-CODIGO-PRODUCTO
005240     MOVE MVT0-LOCALIZACION       TO MOV0-ALMACEN
005250     MOVE WS-FECHA-FORMATEADA     TO MOV0-FECHA-MOVIMIENTO
005260     MOVE WS-TIPO-DOCUMENTO       TO MOV0-TIPO-DOCUMENTO
005270     MOVE WS-NUMERO-DOCUMENTO     TO MOV0-NUMERO-DOCUMENTO
005280     MOVE WS-CANTIDAD-NETA        TO MOV0-CANTIDAD
005290     MOVE WS-COSTO-CALC           TO MOV0-COSTO-UNITARIO
005300     MOVE WS-VALOR-TOTAL-CALC     TO MOV0-VALOR-TOTAL
005310     MOVE MVT0-CATEGORIA          TO MOV0-CATEGORIA
005320     MOVE MVT0-CANTIDAD-FINAL     TO MOV0-CANTIDAD-FINAL
005330     MOVE MVT0-CENTRO-COSTO       TO MOV0-CENTRO-COSTO
005340     WRITE REG-INVMOV
005350
005360     ADD CT-1 TO WS-DUP-CANT
005370     SET IX-DUP TO WS-DUP-CANT
005380     MOVE WS-TIPO-DOCUMENTO      TO WTD-TIPO-DOCUMENTO (IX-DUP)
005390     MOVE WS-NUMERO-DOCUMENTO    TO WTD-NUMERO-DOCUMENTO (IX-DUP)
005400     MOVE WS-CODIGO-LIMPIO       TO WTD-CODIGO-PRODUCTO (IX-DUP)
005410     MOVE MVT0-CENTRO-COSTO      TO WTD-CENTRO-COSTO (IX-DUP)
005420     MOVE WS-FECHA-FORMATEADA    TO WTD-FECHA-MOVIMIENTO (IX-DUP)
005430     MOVE MVT0-LOCALIZACION      TO WTD-ALMACEN (IX-DUP)
005440
005450     ADD CT-1 TO CN-MOVIMIENTOS-POSTEADOS
005460     .
005470 2450-GRABAR-MOVIMIENTO-EXIT.
005480     EXIT.
005490******************************************************************
005500*                          3000-FINAL                           *
005510******************************************************************
005520 3000-FINAL.
005530*-----------------------------------------------------------------
005540     IF FS-MVT-88-OK OR FS-MVT-88-NOTFOUND
005550        CLOSE INVMVT
005560     END-IF
005570     IF FS-PRD-88-OK
005580        CLOSE INVPRD
005590     END-IF
005600     IF FS-MOV-88-OK
005610        CLOSE INVMOV
005620     END-IF
005630
005640     MOVE CN-MOVIMIENTOS-POSTEADOS  TO PRM0-FILAS-CREADAS
005650     MOVE CN-MOVIMIENTOS-DUPLICADOS TO PRM0-FILAS-DUPLICADAS
005660     COMPUTE PRM0-FILAS-LEIDAS =
005670             CN-MOVIMIENTOS-POSTEADOS + CN-MOVIMIENTOS-DUPLICADOS
005680
005690     GOBACK
005700     .
005710 3000-FINAL-EXIT.
005720     EXIT.
