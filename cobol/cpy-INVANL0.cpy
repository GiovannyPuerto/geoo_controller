000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  INVANL0                                    *
000400*                                                                *
000500* DESCRIPCION:  SALIDA DEL ANALISIS DE ROTACION/ESTANCAMIENTO    *
000600*               POR PRODUCTO, BASE DEL REPORTE DE ANALISIS.     *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 190 POSICIONES.                          *
001100*           PREFIJO  : ANL0.                                    *
001200*                                                                *
001300******************************************************************
001400       05  REG-INVANL0.
001500           10 ANL0-CODIGO-PRODUCTO            PIC X(20).
001600           10 ANL0-DESCRIPCION                PIC X(40).
001700           10 ANL0-GRUPO                      PIC X(20).
001800           10 ANL0-STOCK-ACTUAL               PIC S9(12)V9(3).
001900           10 ANL0-VALOR-ACTUAL               PIC S9(16)V9(2).
002000           10 ANL0-COSTO-UNITARIO             PIC S9(08)V9(2).
002100           10 ANL0-FLAG-CONSUMIDO             PIC X(02).
002200           10 ANL0-FLAG-ESTANCADO             PIC X(02).
002300           10 ANL0-ROTACION                   PIC X(09).
002400              88 ANL0-88-ACTIVO                     VALUE 'ACTIVO'.
002500              88 ANL0-88-ESTANCADO                  VALUE 'ESTANCADO'.
002600              88 ANL0-88-OBSOLETO                   VALUE 'OBSOLETO'.
002700           10 ANL0-FLAG-ALTA-ROTACION          PIC X(02).
002800           10 ANL0-ALMACENES                  PIC X(40).
002900           10 FILLER                          PIC X(12).
