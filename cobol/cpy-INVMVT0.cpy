000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  INVMVT0                                    *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL EXTRACTO DE MOVIMIENTOS (ENTRADAS     *
000600*               EA / SALIDAS SA) A POSTEAR EN EL INVENTARIO.     *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 230 POSICIONES.                          *
001100*           PREFIJO  : MVT0.                                    *
001200*                                                                *
001300******************************************************************
001400       05  REG-INVMVT0.
001500           10 MVT0-CODIGO-ITEM                PIC X(20).
001600           10 MVT0-DESCRIPCION                PIC X(40).
001700           10 MVT0-LOCALIZACION                PIC X(20).
001800           10 MVT0-CATEGORIA                  PIC X(20).
001900           10 MVT0-FECHA-MOVIMIENTO            PIC X(08).
002000           10 MVT0-DOCUMENTO                   PIC X(20).
002100           10 MVT0-CANTIDAD-ENTRADA            PIC S9(12)V9(3).
002200           10 MVT0-CANTIDAD-SALIDA             PIC S9(12)V9(3).
002300           10 MVT0-COSTO-UNITARIO              PIC S9(08)V9(2).
002400           10 MVT0-VALOR-TOTAL                 PIC S9(16)V9(2).
002500           10 MVT0-CANTIDAD-FINAL              PIC S9(12)V9(3).
002600           10 MVT0-CENTRO-COSTO                PIC X(20).
002700           10 FILLER                          PIC X(09).
