000010******************************************************************
000020* PROGRAM NAME:    INVA0050.                                     *
000030* ORIGINAL AUTHOR: S. ROMERO.                                    *
000040*                                                                *
000050* MAINTENANCE LOG                                                *
000060* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
000070* ---------- ------------  --------------------------------------*
000080* 02/05/1991 S.ROMERO      VERSION INICIAL - ANALISIS ROTACION.  *
000090* 14/02/1996 S.ROMERO      AGREGA COSTO UNITARIO POR ALMACEN.    *
000100* 17/09/1998 S.ROMERO      REV. Y2K - FECHAS A 4 DIGITOS.        *
000110* 09/02/1999 S.ROMERO      REV. Y2K - CIERRE PRUEBAS MILENIO.    *
000120* 25/07/2002 D.ACOSTA      TK-10201 RQ LISTA DE ALMACENES.       *
000130* 08/03/2006 D.ACOSTA      TK-10488 RQ ALTA ROTACION (R5.4).     *
000140* 09/01/2007 D.ACOSTA      TK-10601 EL COSTO ACTUAL (R5.2) SE    *
000150*                          TOMABA DEL ULTIMO MOV. DEL PRODUCTO   *
000160*                          SIN DISTINGUIR ALMACEN - CORREGIDO A  *
000170*                          ULTIMO MOV. POR ALMACEN.              *
000180* 02/09/2009 D.ACOSTA      TK-10651 2300 SUPONIA LOS MOV. DE UN  *
000190*                          PRODUCTO AGRUPADOS EN LA TABLA; COMO  *
000200*                          INVMOV SE CARGA SIN ORDENAR QUEDABAN  *
000210*                          MOV. SIN PROCESAR (R5.1/R5.2/R5.3-5). *
000220*                          SE REEMPLAZA POR BARRIDO COMPLETO     *
000230*                          IGUAL AL DE 2410-RECORRER-ALMACEN.    *
000240******************************************************************
000250*                                                                *
000260*          I D E N T I F I C A T I O N  D I V I S I O N          *
000270*                                                                *
000280******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  INVA0050.
000310 AUTHOR. S. ROMERO.
000320 INSTALLATION. DIRECCION DE SISTEMAS - CONTROL DE INVENTARIO.
000330 DATE-WRITTEN. 02/05/1991.
000340 DATE-COMPILED. 02/09/2009.
000350 SECURITY. CONFIDENCIAL.
000360******************************************************************
000370*                                                                *
000380*             E N V I R O N M E N T   D I V I S I O N            *
000390*                                                                *
000400******************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS CLASE-NUMERICA IS "0" THRU "9".
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT INVPRD       ASSIGN       TO INVPRD
000490                         FILE STATUS  IS WS-FS-PRD.
000500     SELECT INVWHD       ASSIGN       TO INVWHD
000510                         FILE STATUS  IS WS-FS-WHD.
000520     SELECT INVMOV       ASSIGN       TO INVMOV
000530                         FILE STATUS  IS WS-FS-MOV.
000540     SELECT INVANL       ASSIGN       TO INVANL
000550                         FILE STATUS  IS WS-FS-ANL.
000560******************************************************************
000570*                                                                *
000580*                      D A T A   D I V I S I O N                 *
000590*                                                                *
000600******************************************************************
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  INVPRD
000640     RECORDING MODE IS F
000650     RECORD CONTAINS 120 CHARACTERS.
000660 01  REG-INVPRD.
000670      COPY INVPRD0.
000680 FD  INVWHD
000690     RECORDING MODE IS F
000700     RECORD CONTAINS 080 CHARACTERS.
000710 01  REG-INVWHD.
000720      COPY INVWHD0.
000730 FD  INVMOV
000740     RECORDING MODE IS F
000750     RECORD CONTAINS 200 CHARACTERS.
000760 01  REG-INVMOV.
000770      COPY INVMOV0.
000780 FD  INVANL
000790     RECORDING MODE IS F
000800     RECORD CONTAINS 190 CHARACTERS.
000810 01  REG-INVANL.
000820      COPY INVANL0.
000830 WORKING-STORAGE SECTION.
000840******************************************************************
000850*          CONTADOR INDEPENDIENTE - PARTICION AAAAMM              *
000860******************************************************************
000870 77  WS-SUBINDICE                         PIC 9(02) COMP.
000880******************************************************************
000890*                     DEFINICION DE SWITCHES                    *
000900******************************************************************
000910 01  SW-SWITCHES.
000920     05 SW-FIN-PRD                      PIC X(01) VALUE 'N'.
000930        88 SI-FIN-PRD                         VALUE 'S'.
000940     05 SW-FIN-WHD                      PIC X(01) VALUE 'N'.
000950        88 SI-FIN-WHD                         VALUE 'S'.
000960     05 SW-FIN-MOV                      PIC X(01) VALUE 'N'.
000970        88 SI-FIN-MOV                         VALUE 'S'.
000980     05 SW-TODOS-CERO                   PIC X(01) VALUE 'S'.
000990        88 SI-TODOS-CERO                      VALUE 'S'.
001000     05 SW-TODOS-IGUALES                PIC X(01) VALUE 'S'.
001010        88 SI-TODOS-IGUALES                   VALUE 'S'.
001020     05 SW-ULT-3-IGUALES                PIC X(01) VALUE 'S'.
001030        88 SI-ULT-3-IGUALES                   VALUE 'S'.
001040     05 WS-ULTALM-HALLADO                PIC X(01) VALUE 'N'.
001050        88 SI-ULTALM-HALLADO                  VALUE 'S'.
001060     05 SW-FILE-STATUS.
001070        10 WS-FS-PRD                   PIC X(02) VALUE SPACE.
001080           88 FS-PRD-88-OK                     VALUE '00'.
001090        10 WS-FS-WHD                   PIC X(02) VALUE SPACE.
001100           88 FS-WHD-88-OK                     VALUE '00'.
001110        10 WS-FS-MOV                   PIC X(02) VALUE SPACE.
001120           88 FS-MOV-88-OK                     VALUE '00'.
001130        10 WS-FS-ANL                   PIC X(02) VALUE SPACE.
001140           88 FS-ANL-88-OK                     VALUE '00'.
001150     05 FILLER                          PIC X(04).
001160******************************************************************
001170*                    DEFINICION DE CONSTANTES                    *
001180******************************************************************
001190 01  CT-CONSTANTES.
001200     05 CT-1                           PIC 9(01) VALUE 1.
001210     05 CT-12                          PIC 9(02) VALUE 12.
001220     05 CT-TODOS                       PIC X(05) VALUE 'TODOS'.
001230     05 FILLER                          PIC X(05).
001240******************************************************************
001250*                    DEFINICION DE CONTADORES                    *
001260******************************************************************
001270 01  CN-CONTADORES.
001280     05 CN-ANIO-ACTUAL                  PIC 9(04) COMP VALUE 0.
001290     05 CN-CAMBIOS-MES                   PIC 9(02) COMP VALUE 0.
001300 01  CN-CONTADORES-DISPLAY REDEFINES CN-CONTADORES.
001310     05 CNX-ANIO-ACTUAL                  PIC 9(04).
001320     05 CNX-CAMBIOS-MES                   PIC 9(02).
001330******************************************************************
001340*           TABLA DE MOVIMIENTOS EN MEMORIA (INVMOV)            *
001350******************************************************************
001360 01  WS-TABLA-MOVS.
001370     05 WS-MOVS-CANT                   PIC 9(06) COMP VALUE 0.
001380     05 WS-MOV-ENTRY OCCURS 1 TO 40000 TIMES
001390                     DEPENDING ON WS-MOVS-CANT
001400                     INDEXED BY IX-MOV ASCENDING KEY IS
001410                     WTV-CODIGO-PRODUCTO.
001420        10 WTV-CODIGO-PRODUCTO           PIC X(20).
001430        10 WTV-ALMACEN                   PIC X(20).
001440        10 WTV-FECHA-AAAAMMDD             PIC 9(08) COMP.
001450        10 WTV-CANTIDAD                  PIC S9(15)V9(3) COMP-3.
001460        10 WTV-COSTO-UNITARIO            PIC S9(16)V9(2) COMP-3.
001470******************************************************************
001480*           TABLA DE ALMACENES EN MEMORIA (INVWHD)              *
001490******************************************************************
001500 01  WS-TABLA-WHD.
001510     05 WS-WHD-CANT                    PIC 9(04) COMP VALUE 0.
001520     05 WS-WHD-ENTRY OCCURS 1 TO 6000 TIMES
001530                     DEPENDING ON WS-WHD-CANT
001540                     INDEXED BY IX-WHD.
001550        10 WTW-CODIGO-PRODUCTO           PIC X(20).
001560        10 WTW-ALMACEN                   PIC X(20).
001570******************************************************************
001580*  TABLA DEL ULTIMO MOVIMIENTO POR ALMACEN DEL PRODUCTO ACTUAL   *
001590*  (R5.2 - SE RECONSTRUYE PRODUCTO POR PRODUCTO)                *
001600******************************************************************
001610 01  WS-TABLA-ULT-ALM.
001620     05 WS-ULTALM-CANT                  PIC 9(02) COMP VALUE 0.
001630     05 WS-ULTALM-ENTRY OCCURS 1 TO 50 TIMES
001640                        DEPENDING ON WS-ULTALM-CANT
001650                        INDEXED BY IX-ULTALM.
001660        10 WTU-ALMACEN                   PIC X(20).
001670        10 WTU-FECHA-ULTIMA              PIC 9(08) COMP.
001680        10 WTU-COSTO-ULTIMO              PIC S9(16)V9(2) COMP-3.
001690* TK-10651 02/09/2009 D.ACOSTA - VISTA DE DISPLAY PARA AVISAR    *
001700* CUANDO NINGUN ALMACEN APORTA UN COSTO VALIDO (VER 2342).       *
001710 01  WS-ULT-ALM-AVISO REDEFINES WS-TABLA-ULT-ALM.
001720     05 FILLER                         PIC 9(02) COMP.
001730     05 WTUD-ENTRY OCCURS 1 TO 50 TIMES
001740                   DEPENDING ON WS-ULTALM-CANT
001750                   INDEXED BY IX-ULTALM-D.
001760        10 WTUD-ALMACEN                  PIC X(20).
001770        10 WTUD-FECHA-ULTIMA             PIC 9(08).
001780        10 FILLER                       PIC X(08).
001790******************************************************************
001800*       TABLA DE SALDOS MENSUALES DEL ANIO ACTUAL (12)          *
001810******************************************************************
001820 01  WS-TABLA-SALDOS.
001830     05 WS-SALDO-ENTRY OCCURS 12 TIMES INDEXED BY IX-SLD.
001840        10 WTS-SALDO-MES                 PIC S9(15)V9(3) COMP-3.
001850 01  WS-SALDOS-ANTERIOR REDEFINES WS-TABLA-SALDOS.
001860     05 WTSA-ENTRY OCCURS 12 TIMES INDEXED BY IX-SLD-A.
001870        10 WTSA-VALOR                    PIC S9(15)V9(3) COMP-3.
001880******************************************************************
001890*                    AREAS DE TRABAJO VARIAS                     *
001900******************************************************************
001910 01  WS-VARIABLES.
001920     05 WS-STOCK-ACTUAL                  PIC S9(12)V9(3) COMP-3
001930                                          VALUE 0.
001940     05 WS-COSTO-ACTUAL                  PIC S9(08)V9(2) COMP-3
001950                                          VALUE 0.
001960     05 WS-VALOR-ACTUAL                  PIC S9(16)V9(2) COMP-3
001970                                          VALUE 0.
001980     05 WS-SALDO-PRE-ANIO                 PIC S9(15)V9(3) COMP-3
001990                                          VALUE 0.
002000     05 WS-FECHA-MAS-RECIENTE             PIC 9(08) COMP VALUE 0.
002010     05 WS-FECHA-TOPE-ANIO                PIC 9(08) COMP VALUE 0.
002020     05 WS-ALMACENES-TXT                  PIC X(40) VALUE SPACES.
002030     05 WS-PUNTERO-ALM                    PIC 9(02) COMP VALUE 1.
002040     05 WS-ALMACEN-REPETIDO                PIC X(01) VALUE 'N'.
002050        88 SI-ALMACEN-REPETIDO                  VALUE 'S'.
002060     05 WS-MES-MOV                        PIC 9(02) COMP.
002070     05 FILLER                          PIC X(10).
002080******************************************************************
002090*                                                                *
002100*              P R O C E D U R E   D I V I S I O N              *
002110*                                                                *
002120******************************************************************
002130 PROCEDURE DIVISION.
002140******************************************************************
002150*                        0000-MAINLINE                          *
002160******************************************************************
002170 0000-MAINLINE.
002180*-----------------------------------------------------------------
002190     PERFORM 1000-INICIO
002200        THRU 1000-INICIO-EXIT
002210
002220     PERFORM 2000-PROCESO
002230        THRU 2000-PROCESO-EXIT
002240
002250     PERFORM 3000-FINAL
002260        THRU 3000-FINAL-EXIT
002270
002280     STOP RUN
002290     .
002300******************************************************************
002310*                          1000-INICIO                          *
002320******************************************************************
002330 1000-INICIO.
002340*-----------------------------------------------------------------
002350     ACCEPT CN-ANIO-ACTUAL FROM YEAR
002360
002370     COMPUTE WS-FECHA-TOPE-ANIO = (CNX-ANIO-ACTUAL * 10000) + 0101
002380
002390     OPEN OUTPUT INVANL
002400
002410     PERFORM 1100-CARGAR-MOVIMIENTOS
002420        THRU 1100-CARGAR-MOVIMIENTOS-EXIT
002430
002440     PERFORM 1200-CARGAR-ALMACENES
002450        THRU 1200-CARGAR-ALMACENES-EXIT
002460     .
002470 1000-INICIO-EXIT.
002480     EXIT.
002490******************************************************************
002500*             1100-CARGAR-MOVIMIENTOS (INVMOV A TABLA)           *
002510******************************************************************
002520 1100-CARGAR-MOVIMIENTOS.
002530*-----------------------------------------------------------------
002540     OPEN INPUT INVMOV
002550     PERFORM 1110-LEER-MOV
002560        THRU 1110-LEER-MOV-EXIT
002570           UNTIL SI-FIN-MOV
002580     CLOSE INVMOV
002590     MOVE 'N' TO SW-FIN-MOV
002600     .
002610 1100-CARGAR-MOVIMIENTOS-EXIT.
002620     EXIT.
002630******************************************************************
002640*                        1110-LEER-MOV                          *
002650******************************************************************
002660 1110-LEER-MOV.
002670*-----------------------------------------------------------------
002680     READ INVMOV
002690          AT END
002700          MOVE 'S' TO SW-FIN-MOV
002710     NOT AT END
002720          PERFORM 1120-ACUMULAR-MOV
002730             THRU 1120-ACUMULAR-MOV-EXIT
002740     END-READ
002750     .
002760 1110-LEER-MOV-EXIT.
002770     EXIT.
002780******************************************************************
002790*                      1120-ACUMULAR-MOV                        *
002800******************************************************************
002810 1120-ACUMULAR-MOV.
002820*-----------------------------------------------------------------
002830     ADD CT-1 TO WS-MOVS-CANT
002840     SET IX-MOV TO WS-MOVS-CANT
002850     MOVE MOV0-CODIGO-PRODUCTO TO WTV-CODIGO-PRODUCTO (IX-MOV)
002860     MOVE MOV0-ALMACEN         TO WTV-ALMACEN (IX-MOV)
002870     COMPUTE WTV-FECHA-AAAAMMDD (IX-MOV) =
002880             (MOV0-FECHA-MOVIMIENTO (1:4) * 10000) +
002890             (MOV0-FECHA-MOVIMIENTO (6:2) * 100) +
002900              MOV0-FECHA-MOVIMIENTO (9:2)
002910     MOVE MOV0-CANTIDAD        TO WTV-CANTIDAD (IX-MOV)
002920     MOVE MOV0-COSTO-UNITARIO  TO WTV-COSTO-UNITARIO (IX-MOV)
002930     .
002940 1120-ACUMULAR-MOV-EXIT.
002950     EXIT.
002960******************************************************************
002970*             1200-CARGAR-ALMACENES (INVWHD A TABLA)             *
002980******************************************************************
002990 1200-CARGAR-ALMACENES.
003000*-----------------------------------------------------------------
003010     OPEN INPUT INVWHD
003020     PERFORM 1210-LEER-WHD
003030        THRU 1210-LEER-WHD-EXIT
003040           UNTIL SI-FIN-WHD
003050     CLOSE INVWHD
003060     MOVE 'N' TO SW-FIN-WHD
003070     .
003080 1200-CARGAR-ALMACENES-EXIT.
003090     EXIT.
003100******************************************************************
003110*                        1210-LEER-WHD                          *
003120******************************************************************
003130 1210-LEER-WHD.
003140*-----------------------------------------------------------------
003150     READ INVWHD
003160          AT END
003170          MOVE 'S' TO SW-FIN-WHD
003180     NOT AT END
003190          ADD CT-1 TO WS-WHD-CANT
003200          SET IX-WHD TO WS-WHD-CANT
003210          MOVE WHD0-CODIGO-PRODUCTO TO WTW-CODIGO-PRODUCTO (IX-WHD)
003220          MOVE WHD0-ALMACEN         TO WTW-ALMACEN (IX-WHD)
003230     END-READ
003240     .
003250 1210-LEER-WHD-EXIT.
003260     EXIT.
003270******************************************************************
003280*                          2000-PROCESO                         *
003290******************************************************************
003300 2000-PROCESO.
003310*-----------------------------------------------------------------
003320     OPEN INPUT INVPRD
003330
003340     PERFORM 2100-LEER-PRODUCTO
003350        THRU 2100-LEER-PRODUCTO-EXIT
003360           UNTIL SI-FIN-PRD
003370
003380     CLOSE INVPRD
003390     .
003400 2000-PROCESO-EXIT.
003410     EXIT.
003420******************************************************************
003430*                     2100-LEER-PRODUCTO                        *
003440******************************************************************
003450 2100-LEER-PRODUCTO.
003460*-----------------------------------------------------------------
003470     READ INVPRD
003480          AT END
003490          MOVE 'S' TO SW-FIN-PRD
003500     NOT AT END
003510          PERFORM 2200-ANALIZAR-PRODUCTO
003520             THRU 2200-ANALIZAR-PRODUCTO-EXIT
003530     END-READ
003540     .
003550 2100-LEER-PRODUCTO-EXIT.
003560     EXIT.
003570******************************************************************
003580*     2200-ANALIZAR-PRODUCTO (R5.1-R5.5 POR CADA PRODUCTO)       *
003590******************************************************************
003600 2200-ANALIZAR-PRODUCTO.
003610*-----------------------------------------------------------------
003620     MOVE PRD0-SALDO-INICIAL       TO WS-STOCK-ACTUAL
003630     MOVE PRD0-COSTO-UNIT-INICIAL  TO WS-COSTO-ACTUAL
003640     MOVE 0                       TO WS-FECHA-MAS-RECIENTE
003650     MOVE 0                       TO WS-SALDO-PRE-ANIO
003660     MOVE SPACES                  TO WS-ALMACENES-TXT
003670     MOVE 1                       TO WS-PUNTERO-ALM
003680     MOVE 0                       TO WS-ULTALM-CANT
003690
003700     PERFORM 2210-INICIALIZAR-SALDOS-MES
003710        THRU 2210-INICIALIZAR-SALDOS-MES-EXIT
003720        VARYING IX-SLD FROM 1 BY 1
003730        UNTIL IX-SLD > 12
003740
003750     PERFORM 2300-RECORRER-MOVS-PRODUCTO
003760        THRU 2300-RECORRER-MOVS-PRODUCTO-EXIT
003770        VARYING IX-MOV FROM 1 BY 1
003780        UNTIL IX-MOV > WS-MOVS-CANT
003790
003800     PERFORM 2340-SELECCIONAR-COSTO-ACTUAL
003810        THRU 2340-SELECCIONAR-COSTO-ACTUAL-EXIT
003820
003830     PERFORM 2400-ARMAR-ALMACENES
003840        THRU 2400-ARMAR-ALMACENES-EXIT
003850
003860     PERFORM 2500-CLASIFICAR-ROTACION
003870        THRU 2500-CLASIFICAR-ROTACION-EXIT
003880
003890     PERFORM 2600-GRABAR-ANALISIS
003900        THRU 2600-GRABAR-ANALISIS-EXIT
003910     .
003920 2200-ANALIZAR-PRODUCTO-EXIT.
003930     EXIT.
003940******************************************************************
003950*                2210-INICIALIZAR-SALDOS-MES                    *
003960******************************************************************
003970 2210-INICIALIZAR-SALDOS-MES.
003980*-----------------------------------------------------------------
003990     MOVE 0 TO WTS-SALDO-MES (IX-SLD)
004000     .
004010 2210-INICIALIZAR-SALDOS-MES-EXIT.
004020     EXIT.
004030******************************************************************
004040*  2300-RECORRER-MOVS-PRODUCTO (BARRE TODOS LOS MOV. DEL COD.)   *
004050*  TK-10651 02/09/2009 D.ACOSTA - INVMOV SE CARGA SIN ORDENAR,   *
004060*  LOS MOV. DE UN PRODUCTO NO QUEDAN CONTIGUOS EN WS-TABLA-MOVS. *
004070*  SE BARRE LA TABLA COMPLETA (IGUAL QUE 2410-RECORRER-ALMACEN), *
004080*  NO SOLO EL TRAMO CONTIGUO AL PRIMER HALLAZGO.                 *
004090******************************************************************
004100 2300-RECORRER-MOVS-PRODUCTO.
004110*-----------------------------------------------------------------
004120     IF WTV-CODIGO-PRODUCTO (IX-MOV) NOT EQUAL PRD0-CODIGO-PRODUCTO
004130        GO TO 2300-RECORRER-MOVS-PRODUCTO-EXIT
004140     END-IF
004150
004160     PERFORM 2320-PROCESAR-UN-MOV
004170        THRU 2320-PROCESAR-UN-MOV-EXIT
004180     .
004190 2300-RECORRER-MOVS-PRODUCTO-EXIT.
004200     EXIT.
004210******************************************************************
004220*   2320-PROCESAR-UN-MOV (R5.1 STOCK, R5.2 COSTO, SALDOS MES)    *
004230******************************************************************
004240 2320-PROCESAR-UN-MOV.
004250*    TK-10601 09/01/2007 D.ACOSTA - R5.2 ES POR ALMACEN: EL COSTO
004260*    ACTUAL SE DEFINE SOBRE EL ULTIMO MOVIMIENTO *DE CADA ALMACEN*,
004270*    NO SOBRE EL ULTIMO MOVIMIENTO DEL PRODUCTO SIN DISTINGUIR
004280*    ALMACEN.  SE ARMA LA TABLA WS-TABLA-ULT-ALM Y 2340 DECIDE.
004290*-----------------------------------------------------------------
004300     ADD WTV-CANTIDAD (IX-MOV) TO WS-STOCK-ACTUAL
004310
004320     PERFORM 2331-ACTUALIZAR-ULT-ALM
004330        THRU 2331-ACTUALIZAR-ULT-ALM-EXIT
004340
004350     IF WTV-FECHA-AAAAMMDD (IX-MOV) < WS-FECHA-TOPE-ANIO
004360        ADD WTV-CANTIDAD (IX-MOV) TO WS-SALDO-PRE-ANIO
004370     ELSE
004380        DIVIDE WTV-FECHA-AAAAMMDD (IX-MOV) BY 1000000
004390              GIVING WS-MES-MOV REMAINDER WS-SUBINDICE
004400        DIVIDE WS-SUBINDICE BY 10000 GIVING WS-MES-MOV
004410        PERFORM 2330-ACUMULAR-SALDO-MES
004420           THRU 2330-ACUMULAR-SALDO-MES-EXIT
004430           VARYING IX-SLD FROM WS-MES-MOV BY 1
004440           UNTIL IX-SLD > 12
004450     END-IF
004460     .
004470 2320-PROCESAR-UN-MOV-EXIT.
004480     EXIT.
004490******************************************************************
004500*     2330-ACUMULAR-SALDO-MES (CORRE EL SALDO DESDE EL MES)      *
004510******************************************************************
004520 2330-ACUMULAR-SALDO-MES.
004530*-----------------------------------------------------------------
004540     ADD WTV-CANTIDAD (IX-MOV) TO WTS-SALDO-MES (IX-SLD)
004550     .
004560 2330-ACUMULAR-SALDO-MES-EXIT.
004570     EXIT.
004580******************************************************************
004590*  2331-ACTUALIZAR-ULT-ALM (GUARDA EL ULTIMO MOV. DE ESE ALMACEN) *
004600******************************************************************
004610 2331-ACTUALIZAR-ULT-ALM.
004620*-----------------------------------------------------------------
004630     SET IX-ULTALM TO 1
004640     MOVE 'N' TO WS-ULTALM-HALLADO
004650
004660     PERFORM 2332-BUSCAR-ULT-ALM
004670        THRU 2332-BUSCAR-ULT-ALM-EXIT
004680        UNTIL IX-ULTALM > WS-ULTALM-CANT
004690           OR SI-ULTALM-HALLADO
004700
004710     IF SI-ULTALM-HALLADO
004720        IF WTV-FECHA-AAAAMMDD (IX-MOV) >=
004730           WTU-FECHA-ULTIMA (IX-ULTALM)
004740           MOVE WTV-FECHA-AAAAMMDD (IX-MOV)
004750                TO WTU-FECHA-ULTIMA (IX-ULTALM)
004760           MOVE WTV-COSTO-UNITARIO (IX-MOV)
004770                TO WTU-COSTO-ULTIMO (IX-ULTALM)
004780        END-IF
004790     ELSE
004800        IF WS-ULTALM-CANT < 50
004810           ADD CT-1 TO WS-ULTALM-CANT
004820           SET IX-ULTALM TO WS-ULTALM-CANT
004830           MOVE WTV-ALMACEN (IX-MOV)         TO WTU-ALMACEN (IX-ULTALM)
004840           MOVE WTV-FECHA-AAAAMMDD (IX-MOV)  TO WTU-FECHA-ULTIMA
004850                                                 (IX-ULTALM)
004860           MOVE WTV-COSTO-UNITARIO (IX-MOV)  TO WTU-COSTO-ULTIMO
004870                                                 (IX-ULTALM)
004880        END-IF
004890     END-IF
004900     .
004910 2331-ACTUALIZAR-ULT-ALM-EXIT.
004920     EXIT.
004930******************************************************************
004940*                   2332-BUSCAR-ULT-ALM                          *
004950******************************************************************
004960 2332-BUSCAR-ULT-ALM.
004970*-----------------------------------------------------------------
004980     IF WTU-ALMACEN (IX-ULTALM) EQUAL WTV-ALMACEN (IX-MOV)
004990        SET SI-ULTALM-HALLADO TO TRUE
005000     ELSE
005010        SET IX-ULTALM UP BY 1
005020     END-IF
005030     .
005040 2332-BUSCAR-ULT-ALM-EXIT.
005050     EXIT.
005060******************************************************************
005070*   2340-SELECCIONAR-COSTO-ACTUAL (R5.2 - ENTRE LOS ULTIMOS DE    *
005080*   CADA ALMACEN, EL MAS RECIENTE CON COSTO > 0; SI NINGUNO       *
005090*   CALIFICA QUEDA EL COSTO DE APERTURA YA CARGADO EN 2200)       *
005100******************************************************************
005110 2340-SELECCIONAR-COSTO-ACTUAL.
005120*-----------------------------------------------------------------
005130     PERFORM 2341-EVALUAR-ULT-ALM
005140        THRU 2341-EVALUAR-ULT-ALM-EXIT
005150        VARYING IX-ULTALM FROM 1 BY 1
005160        UNTIL IX-ULTALM > WS-ULTALM-CANT
005170
005180     IF WS-FECHA-MAS-RECIENTE EQUAL 0 AND WS-ULTALM-CANT > 0
005190        PERFORM 2342-AVISAR-SIN-COSTO
005200           THRU 2342-AVISAR-SIN-COSTO-EXIT
005210     END-IF
005220     .
005230 2340-SELECCIONAR-COSTO-ACTUAL-EXIT.
005240     EXIT.
005250******************************************************************
005260*                   2341-EVALUAR-ULT-ALM                         *
005270******************************************************************
005280 2341-EVALUAR-ULT-ALM.
005290*-----------------------------------------------------------------
005300     IF WTU-COSTO-ULTIMO (IX-ULTALM) > 0
005310        AND WTU-FECHA-ULTIMA (IX-ULTALM) > WS-FECHA-MAS-RECIENTE
005320        MOVE WTU-FECHA-ULTIMA (IX-ULTALM) TO WS-FECHA-MAS-RECIENTE
005330        MOVE WTU-COSTO-ULTIMO (IX-ULTALM) TO WS-COSTO-ACTUAL
005340     END-IF
005350     .
005360 2341-EVALUAR-ULT-ALM-EXIT.
005370     EXIT.
005380******************************************************************
005390*  2342-AVISAR-SIN-COSTO (NINGUN ALMACEN DIO COSTO > 0; QUEDA EL  *
005400*  COSTO DE APERTURA.  TK-10651 02/09/2009 D.ACOSTA.)             *
005410******************************************************************
005420 2342-AVISAR-SIN-COSTO.
005430*-----------------------------------------------------------------
005440     SET IX-ULTALM-D TO 1
005450     DISPLAY 'INVA0050 - PRODUCTO ' PRD0-CODIGO-PRODUCTO
005460             ' SIN COSTO VALIDO EN ALMACENES, ULT.MOV: '
005470             WTUD-FECHA-ULTIMA (IX-ULTALM-D)
005480     .
005490 2342-AVISAR-SIN-COSTO-EXIT.
005500     EXIT.
005510******************************************************************
005520*  2400-ARMAR-ALMACENES (R5.7 - LISTA DE ALMACENES, COMA)        *
005530******************************************************************
005540 2400-ARMAR-ALMACENES.
005550*-----------------------------------------------------------------
005560     PERFORM 2410-RECORRER-ALMACEN
005570        THRU 2410-RECORRER-ALMACEN-EXIT
005580        VARYING IX-WHD FROM 1 BY 1
005590        UNTIL IX-WHD > WS-WHD-CANT
005600
005610     IF WS-ALMACENES-TXT EQUAL SPACES
005620        MOVE CT-TODOS TO WS-ALMACENES-TXT
005630     END-IF
005640     .
005650 2400-ARMAR-ALMACENES-EXIT.
005660     EXIT.
005670******************************************************************
005680*                    2410-RECORRER-ALMACEN                      *
005690******************************************************************
005700 2410-RECORRER-ALMACEN.
005710*-----------------------------------------------------------------
005720     IF WTW-CODIGO-PRODUCTO (IX-WHD) NOT EQUAL PRD0-CODIGO-PRODUCTO
005730        GO TO 2410-RECORRER-ALMACEN-EXIT
005740     END-IF
005750
005760     MOVE 'N' TO WS-ALMACEN-REPETIDO
005770     PERFORM 2420-VERIFICAR-REPETIDO
005780        THRU 2420-VERIFICAR-REPETIDO-EXIT
005790
005800     IF NOT SI-ALMACEN-REPETIDO
005810        PERFORM 2430-AGREGAR-ALMACEN
005820           THRU 2430-AGREGAR-ALMACEN-EXIT
005830     END-IF
005840     .
005850 2410-RECORRER-ALMACEN-EXIT.
005860     EXIT.
005870******************************************************************
005880*                  2420-VERIFICAR-REPETIDO                      *
005890******************************************************************
005900 2420-VERIFICAR-REPETIDO.
005910*-----------------------------------------------------------------
005920     IF WS-ALMACENES-TXT (1:20) EQUAL WTW-ALMACEN (IX-WHD)
005930        OR WS-ALMACENES-TXT (22:20) EQUAL WTW-ALMACEN (IX-WHD)
005940        SET SI-ALMACEN-REPETIDO TO TRUE
005950     END-IF
005960     .
005970 2420-VERIFICAR-REPETIDO-EXIT.
005980     EXIT.
005990******************************************************************
006000*                    2430-AGREGAR-ALMACEN                       *
006010******************************************************************
006020 2430-AGREGAR-ALMACEN.
006030*-----------------------------------------------------------------
006040     IF WS-ALMACENES-TXT NOT EQUAL SPACES
006050        MOVE ',' TO WS-ALMACENES-TXT (WS-PUNTERO-ALM:1)
006060        ADD 1 TO WS-PUNTERO-ALM
006070     END-IF
006080
006090     MOVE WTW-ALMACEN (IX-WHD)
006100          TO WS-ALMACENES-TXT (WS-PUNTERO-ALM:20)
006110     ADD 20 TO WS-PUNTERO-ALM
006120     .
006130 2430-AGREGAR-ALMACEN-EXIT.
006140     EXIT.
006150******************************************************************
006160*    2500-CLASIFICAR-ROTACION (R5.3 - ESCALERA, R5.4, R5.5)      *
006170******************************************************************
006180 2500-CLASIFICAR-ROTACION.
006190*-----------------------------------------------------------------
006200     COMPUTE WS-VALOR-ACTUAL = WS-STOCK-ACTUAL * WS-COSTO-ACTUAL
006210
006220     SET SI-TODOS-CERO    TO TRUE
006230     SET SI-TODOS-IGUALES TO TRUE
006240     SET SI-ULT-3-IGUALES TO TRUE
006250     MOVE 0 TO CN-CAMBIOS-MES
006260
006270     PERFORM 2510-EVALUAR-UN-MES
006280        THRU 2510-EVALUAR-UN-MES-EXIT
006290        VARYING IX-SLD FROM 1 BY 1
006300        UNTIL IX-SLD > 12
006310
006320     PERFORM 2520-ASIGNAR-ROTACION
006330        THRU 2520-ASIGNAR-ROTACION-EXIT
006340     .
006350 2500-CLASIFICAR-ROTACION-EXIT.
006360     EXIT.
006370******************************************************************
006380*                   2510-EVALUAR-UN-MES                         *
006390******************************************************************
006400 2510-EVALUAR-UN-MES.
006410*-----------------------------------------------------------------
006420     COMPUTE WTS-SALDO-MES (IX-SLD) =
006430             WS-SALDO-PRE-ANIO + WTS-SALDO-MES (IX-SLD)
006440
006450     IF WTS-SALDO-MES (IX-SLD) NOT EQUAL 0
006460        SET SI-TODOS-CERO TO FALSE
006470        MOVE 'N' TO SW-TODOS-CERO
006480     END-IF
006490
006500     IF WTS-SALDO-MES (IX-SLD) NOT EQUAL WTS-SALDO-MES (1)
006510        MOVE 'N' TO SW-TODOS-IGUALES
006520     END-IF
006530
006540     IF IX-SLD EQUAL 11 OR IX-SLD EQUAL 12
006550        IF WTS-SALDO-MES (IX-SLD) NOT EQUAL WTS-SALDO-MES (10)
006560           MOVE 'N' TO SW-ULT-3-IGUALES
006570        END-IF
006580     END-IF
006590
006600     IF IX-SLD > 1
006610        IF WTS-SALDO-MES (IX-SLD) NOT EQUAL WTS-SALDO-MES (IX-SLD - 1)
006620           ADD 1 TO CN-CAMBIOS-MES
006630        END-IF
006640     END-IF
006650     .
006660 2510-EVALUAR-UN-MES-EXIT.
006670     EXIT.
006680******************************************************************
006690*   2520-ASIGNAR-ROTACION (ESCALERA TOP-DOWN, PRIMER MATCH)      *
006700******************************************************************
006710 2520-ASIGNAR-ROTACION.
006720*-----------------------------------------------------------------
006730     EVALUATE TRUE
006740        WHEN SI-TODOS-CERO AND WS-SALDO-PRE-ANIO EQUAL 0
006750           SET ANL0-88-ACTIVO    TO TRUE
006760        WHEN SI-TODOS-CERO AND WS-SALDO-PRE-ANIO > 0
006770           SET ANL0-88-OBSOLETO  TO TRUE
006780        WHEN SI-TODOS-IGUALES AND WTS-SALDO-MES (1) > 0
006790           SET ANL0-88-OBSOLETO  TO TRUE
006800        WHEN SI-ULT-3-IGUALES AND WTS-SALDO-MES (12) > 0
006810           SET ANL0-88-ESTANCADO TO TRUE
006820        WHEN OTHER
006830           SET ANL0-88-ACTIVO    TO TRUE
006840     END-EVALUATE
006850
006860     IF ANL0-88-ESTANCADO OR ANL0-88-OBSOLETO
006870        MOVE 'Si' TO ANL0-FLAG-ESTANCADO
006880     ELSE
006890        MOVE 'No' TO ANL0-FLAG-ESTANCADO
006900     END-IF
006910
006920     IF CN-CAMBIOS-MES NOT < 2
006930        MOVE 'Si' TO ANL0-FLAG-ALTA-ROTACION
006940     ELSE
006950        MOVE 'No' TO ANL0-FLAG-ALTA-ROTACION
006960     END-IF
006970
006980     IF WS-STOCK-ACTUAL NOT > 0
006990        MOVE 'Si' TO ANL0-FLAG-CONSUMIDO
007000     ELSE
007010        MOVE 'No' TO ANL0-FLAG-CONSUMIDO
007020     END-IF
007030     .
007040 2520-ASIGNAR-ROTACION-EXIT.
007050     EXIT.
007060******************************************************************
007070*                   2600-GRABAR-ANALISIS                        *
007080******************************************************************
007090 2600-GRABAR-ANALISIS.
007100*-----------------------------------------------------------------
007110     MOVE PRD0-CODIGO-PRODUCTO    TO ANL0-CODIGO-PRODUCTO
007120     MOVE PRD0-DESCRIPCION        TO ANL0-DESCRIPCION
007130     MOVE PRD0-GRUPO              TO ANL0-GRUPO
007140     MOVE WS-STOCK-ACTUAL         TO ANL0-STOCK-ACTUAL
007150     MOVE WS-VALOR-ACTUAL         TO ANL0-VALOR-ACTUAL
007160     MOVE WS-COSTO-ACTUAL         TO ANL0-COSTO-UNITARIO
007170     MOVE WS-ALMACENES-TXT        TO ANL0-ALMACENES
007180
007190     WRITE REG-INVANL
007200     .
007210 2600-GRABAR-ANALISIS-EXIT.
007220     EXIT.
007230******************************************************************
007240*                          3000-FINAL                           *
007250******************************************************************
007260 3000-FINAL.
007270*-----------------------------------------------------------------
007280     CLOSE INVANL
007290     .
007300 3000-FINAL-EXIT.
007310     EXIT.
